000100*---------------------------------------------------------------*
000200*                                                                *
000300*    ANLYTXN   -  ANALYTICS INPUT TRANSACTION RECORD LAYOUT      *
000400*    (C) COPYRIGHT COBOL DEV CENTER 1988.  ALL RIGHTS RESERVED.  *
000500*                                                                *
000600*---------------------------------------------------------------*
000700*    DESCRIPTION.                                                *
000800*      ONE ENTRY PER HISTORICAL TRANSACTION ON THE               *
000900*      ANALYTICS-INPUT-FILE FED TO ACCTANLY.  DELIVERED IN       *
001000*      ACCOUNT-ID / TXN-DTE ORDER.  ANLY-TXN-AMOUNT IS SIGNED --  *
001100*      POSITIVE IS INCOME, NEGATIVE OR ZERO IS AN EXPENSE.        *
001200*---------------------------------------------------------------*
001300*    AMENDMENT HISTORY.                                          *
001400*                                                                *
001500*      DATE      INIT  TICKET     DESCRIPTION                    *
001600*    --------    ----  ------     -----------------------------  *
001700*    04/18/90    DWS   DPC-0151   ORIGINAL LAYOUT FOR THE ACCOUNT *
001800*                                 ANALYTICS EXTRACT RUN.          *
001900*    07/11/91    JLS   DPC-0205   ADDED ANLY-TXN-TIME TO BREAK    *
002000*                                 SAME-DAY TIES.                  *
002100*---------------------------------------------------------------*
002200 01  ANLY-TXN-RECORD.
002300     05  ANLY-TXN-ID                   PIC X(40).
002400     05  ANLY-TXN-AMOUNT               PIC S9(15)V99.
002500     05  ANLY-TXN-CATEGORY             PIC X(30).
002600     05  ANLY-TXN-DTE                  PIC 9(08).
002700     05  ANLY-TXN-DTE-R  REDEFINES ANLY-TXN-DTE.
002800         10  ANLY-TXN-DTE-CCYY         PIC 9(04).
002900         10  ANLY-TXN-DTE-MM           PIC 9(02).
003000         10  ANLY-TXN-DTE-DD           PIC 9(02).
003100     05  ANLY-TXN-DTE-YYYYMM  REDEFINES ANLY-TXN-DTE.
003200         10  ANLY-TXN-YYYYMM           PIC 9(06).
003300         10  FILLER                    PIC 9(02).
003400     05  ANLY-TXN-TIME                 PIC 9(06).
003500     05  ANLY-TXN-ACCOUNT-ID           PIC X(40).
003600     05  FILLER                        PIC X(20).
