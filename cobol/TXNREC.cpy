000100*---------------------------------------------------------------*
000200*                                                                *
000300*    TXNREC    -  POSTED TRANSACTION LEDGER RECORD LAYOUT        *
000400*    (C) COPYRIGHT COBOL DEV CENTER 1988.  ALL RIGHTS RESERVED.  *
000500*                                                                *
000600*---------------------------------------------------------------*
000700*    DESCRIPTION.                                                *
000800*      ONE ENTRY PER SUCCESSFULLY POSTED LEG WRITTEN BY TXNPOST  *
000900*      TO THE APPEND-ONLY TRANSACTION-FILE.  A TRANSFER PRODUCES *
001000*      TWO OF THESE -- A TRANSFER_OUT LEG AGAINST THE SOURCE     *
001100*      ACCOUNT AND A TRANSFER_IN LEG AGAINST THE DESTINATION.    *
001200*---------------------------------------------------------------*
001300*    AMENDMENT HISTORY.                                          *
001400*                                                                *
001500*      DATE      INIT  TICKET     DESCRIPTION                    *
001600*    --------    ----  ------     -----------------------------  *
001700*    03/04/88    JLS   DPC-0042   ORIGINAL LAYOUT.                *
001800*    11/14/89    DWS   DPC-0119   ADDED TXN-TYPE-CDE TRANSFER     *
001900*                                 VALUES.                        *
002000*    07/11/91    JLS   DPC-0204   ADDED BALANCE-BEFORE/AFTER.     *
002100*---------------------------------------------------------------*
002200 01  TXN-LEDGER-RECORD.
002300     05  TXN-REFERENCE-NBR             PIC X(50).
002400     05  TXN-TYPE-CDE                  PIC X(12).
002500         88  TXN-IS-DEPOSIT            VALUE 'DEPOSIT     '.
002600         88  TXN-IS-WITHDRAWAL         VALUE 'WITHDRAWAL  '.
002700         88  TXN-IS-TRANSFER-IN        VALUE 'TRANSFER_IN '.
002800         88  TXN-IS-TRANSFER-OUT       VALUE 'TRANSFER_OUT'.
002900     05  TXN-AMOUNT                    PIC S9(17)V99.
003000     05  TXN-DESCRIPTION               PIC X(500).
003100     05  TXN-BALANCE-BEFORE            PIC S9(17)V99.
003200     05  TXN-BALANCE-AFTER             PIC S9(17)V99.
003300     05  TXN-ACCOUNT-ID                PIC 9(09).
003400     05  TXN-POSTED-DTE                PIC 9(08).
003500     05  FILLER                        PIC X(20).
