000100*---------------------------------------------------------------*
000200*                                                                *
000300*    ACCTREC   -  ACCOUNT MASTER RECORD LAYOUT                  *
000400*    (C) COPYRIGHT COBOL DEV CENTER 1988.  ALL RIGHTS RESERVED. *
000500*                                                                *
000600*---------------------------------------------------------------*
000700*    DESCRIPTION.                                                *
000800*      ONE ENTRY PER DEMAND-DEPOSIT / SAVINGS ACCOUNT ON THE     *
000900*      ACCOUNT MASTER FILE (ACCOUNT-FILE).  RECORD IS ACCESSED   *
001000*      BY ACCTMSTR RELATIVE TO ITS RELATIVE RECORD NUMBER, WHICH *
001100*      IS MAINTAINED EQUAL TO ACCT-ID.                           *
001200*                                                                *
001300*      THIS COPYBOOK IS TAGGED -- COPY WITH REPLACING ==:TAG:==  *
001400*      BY THE CALLER'S OWN PREFIX (SEE SAM1V'S CUST2CPY USAGE    *
001500*      FOR THE HOUSE PRECEDENT) SO THE SAME LAYOUT CAN BE COPIED *
001600*      ONCE AS THE ACCOUNT-FILE FD RECORD AND AGAIN AS A         *
001700*      LINKAGE-SECTION PASS-AREA WITHOUT A DUPLICATE-NAME        *
001800*      COMPILE ERROR.                                            *
001900*---------------------------------------------------------------*
002000*    AMENDMENT HISTORY.                                          *
002100*                                                                *
002200*      DATE      INIT  TICKET     DESCRIPTION                    *
002300*    --------    ----  ------     -----------------------------  *
002400*    03/02/88    JLS   DPC-0041   ORIGINAL LAYOUT.                *
002500*    11/14/89    DWS   DPC-0118   ADDED :TAG:-CURRENCY-CDE.       *
002600*    07/09/91    JLS   DPC-0203   ADDED :TAG:-FROZEN-DTE, PADDED  *
002700*                                 FILLER TO NEW RECORD WIDTH.     *
002800*    02/17/99    RTM   DPC-Y2K01  Y2K -- NO 2-DIGIT DATE FIELDS   *
002900*                                 EXISTED ON THIS RECORD; REVIEWED*
003000*                                 AND CLOSED WITH NO CHANGE.      *
003100*    09/23/03    KAB   DPC-0344   ADDED :TAG:-LAST-ACTVY-DTE, AND *
003200*                                 RETAGGED FOR SHARED USE BY THE  *
003300*                                 ACCTMSTR LINKAGE-SECTION AREA.  *
003400*---------------------------------------------------------------*
003500 01  :TAG:-RECORD.
003600     05  :TAG:-ID                      PIC 9(09).
003700     05  :TAG:-NUMBER                  PIC X(20).
003800     05  :TAG:-NUMBER-R  REDEFINES :TAG:-NUMBER.
003900         10  :TAG:-NUMBER-BANK-PFX     PIC X(04).
004000         10  :TAG:-NUMBER-BODY         PIC X(16).
004100     05  :TAG:-CUSTOMER-NAME           PIC X(100).
004200     05  :TAG:-CUSTOMER-EMAIL          PIC X(150).
004300     05  :TAG:-TYPE-CDE                PIC X(08).
004400         88  :TAG:-IS-CHECKING         VALUE 'CHECKING'.
004500         88  :TAG:-IS-SAVINGS          VALUE 'SAVINGS '.
004600     05  :TAG:-BALANCE                 PIC S9(17)V99.
004700     05  :TAG:-CURRENCY-CDE            PIC X(03).
004800     05  :TAG:-STATUS-CDE              PIC X(08).
004900         88  :TAG:-STATUS-ACTIVE       VALUE 'ACTIVE  '.
005000         88  :TAG:-STATUS-INACTIVE     VALUE 'INACTIVE'.
005100         88  :TAG:-STATUS-CLOSED       VALUE 'CLOSED  '.
005200         88  :TAG:-STATUS-FROZEN       VALUE 'FROZEN  '.
005300     05  :TAG:-OPEN-DTE                PIC 9(08).
005400     05  :TAG:-OPEN-DTE-R  REDEFINES :TAG:-OPEN-DTE.
005500         10  :TAG:-OPEN-DTE-CCYY       PIC 9(04).
005600         10  :TAG:-OPEN-DTE-MM         PIC 9(02).
005700         10  :TAG:-OPEN-DTE-DD         PIC 9(02).
005800     05  :TAG:-LAST-ACTVY-DTE          PIC 9(08).
005900     05  :TAG:-LAST-MAINT-USERID       PIC X(08).
006000     05  FILLER                        PIC X(50).
