000100*---------------------------------------------------------------*
000200*                                                                *
000300*    TXNREQ    -  TRANSACTION REQUEST RECORD LAYOUT              *
000400*    (C) COPYRIGHT COBOL DEV CENTER 1988.  ALL RIGHTS RESERVED.  *
000500*                                                                *
000600*---------------------------------------------------------------*
000700*    DESCRIPTION.                                                *
000800*      ONE ENTRY PER PENDING POSTING REQUEST ON THE DAILY        *
000900*      TRANSACTION-REQUEST-FILE.  TXNPOST DRIVES ITS POSTING     *
001000*      RUN FROM THIS FILE.  ON A TRANSFER REQUEST, REQ-TO-ACCT   *
001100*      CARRIES THE DESTINATION ACCOUNT; IT IS UNUSED ON DEPOSIT  *
001200*      AND WITHDRAWAL REQUESTS.                                  *
001300*---------------------------------------------------------------*
001400*    AMENDMENT HISTORY.                                          *
001500*                                                                *
001600*      DATE      INIT  TICKET     DESCRIPTION                    *
001700*    --------    ----  ------     -----------------------------  *
001800*    03/04/88    JLS   DPC-0042   ORIGINAL LAYOUT.                *
001900*    11/14/89    DWS   DPC-0119   ADDED REQ-TO-ACCT-ID FOR        *
002000*                                 TRANSFER REQUESTS.              *
002100*    07/11/91    JLS   DPC-0204   PADDED FILLER TO NEW WIDTH.     *
002200*---------------------------------------------------------------*
002300 01  TXN-REQUEST-RECORD.
002400     05  REQ-FUNCTION-CDE              PIC X(12).
002500         88  REQ-IS-DEPOSIT            VALUE 'DEPOSIT     '.
002600         88  REQ-IS-WITHDRAWAL         VALUE 'WITHDRAWAL  '.
002700         88  REQ-IS-TRANSFER           VALUE 'TRANSFER    '.
002800     05  REQ-FROM-ACCT-ID              PIC 9(09).
002900     05  REQ-TO-ACCT-ID                PIC 9(09).
003000     05  REQ-AMOUNT                    PIC S9(17)V99.
003100     05  REQ-DESCRIPTION               PIC X(500).
003200     05  FILLER                        PIC X(20).
