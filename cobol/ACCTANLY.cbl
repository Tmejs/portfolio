000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTANLY.
000300 AUTHOR.        D W SCOFIELD.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  04/18/1990.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*    ACCTANLY  -  ACCOUNT ANALYTICS SERVICE (AGGREGATION RUN)    *
001200*    (C) COPYRIGHT COBOL DEV CENTER 1990.  ALL RIGHTS RESERVED.  *
001300*                                                                *
001400******************************************************************
001500*    DESCRIPTION.                                                *
001600*                                                                *
001700*      SELECTS HISTORICAL TRANSACTIONS FROM THE ANALYTICS-INPUT- *
001800*      FILE, SORTS THEM INTO ACCOUNT-ID/TXN-DATE/TXN-TIME ORDER, *
001900*      THEN BUILDS ONE ACCOUNT-ANALYTICS-RECORD PER ACCOUNT ON   *
002000*      THE CONTROL BREAK -- RUNNING BALANCE, INCOME/EXPENSE      *
002100*      SPLIT, LARGEST DEPOSIT/WITHDRAWAL, A MONTHLY INCOME/      *
002200*      EXPENSE BREAKDOWN TABLE, A CATEGORY-OCCURRENCE TABLE, AND *
002300*      A TWO-PASS POPULATION STANDARD DEVIATION (VOLATILITY      *
002400*      SCORE) OF THE SIGNED AMOUNT COLUMN.  A PRINTED SUMMARY    *
002500*      REPORT AND THE ANALYTICS-OUTPUT-FILE ARE PRODUCED         *
002600*      TOGETHER, ONE DETAIL BLOCK PER ACCOUNT.                   *
002700*                                                                *
002800******************************************************************
002900*    AMENDMENT HISTORY.                                          *
003000*                                                                *
003100*      DATE      INIT  TICKET     DESCRIPTION                    *
003200*    --------    ----  ------     -----------------------------  *
003300*    04/18/90    DWS   DPC-0151   ORIGINAL PROGRAM -- TOTALS AND  *
003400*                                 THE MONTHLY BREAKDOWN ONLY.     *
003500*    07/11/91    JLS   DPC-0205   ADDED THE SECOND-PASS STD-DEV   *
003600*                                 (VOLATILITY SCORE) CALCULATION  *
003700*                                 AND SPENDING-PATTERN CLASS.     *
003800*    02/17/99    RTM   DPC-Y2K01  Y2K REVIEW -- FIRST/LAST-TXN-   *
003900*                                 DATE AND THE MONTHLY-BREAKDOWN  *
004000*                                 KEY ARE ALREADY CCYYMMDD AND    *
004100*                                 CCYYMM.  NO CHANGE REQUIRED.    *
004200*    09/23/03    KAB   DPC-0345   ADDED PRIMARY-CATEGORY AND THE  *
004300*                                 CATEGORY-OCCURRENCE TABLE.      *
004310*    04/02/08    TLW   DPC-0398   WIDENED WS-SQRT-ITER-CTR TO     *
004320*                                 S9(04) AND CAPPED THE 440/442   *
004330*                                 SCAN AT WS-AMOUNT-TABLE'S OWN   *
004340*                                 2000-ENTRY LIMIT -- HIGH-VOLUME *
004350*                                 ACCOUNTS WERE WRAPPING THE OLD  *
004360*                                 S9(03) COUNTER PAST 999.        *
004400******************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     UPSI-0 IS DPC-DEBUG-SWITCH
005300         ON STATUS IS DPC-DEBUG-ON
005400         OFF STATUS IS DPC-DEBUG-OFF.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*
006000     SELECT ANALYTICS-INPUT-FILE ASSIGN TO UT-S-ANLYIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-INFILE-STATUS.
006300*
006400     SELECT ANLY-SORT-FILE ASSIGN TO UT-S-SORTWK01.
006500*
006600     SELECT ANALYTICS-OUTPUT-FILE ASSIGN TO UT-S-ANLYOUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-OUTFILE-STATUS.
006900*
007000     SELECT ANALYTICS-REPORT ASSIGN TO UT-S-ANLYRPT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-RPTFILE-STATUS.
007300*
007400 DATA DIVISION.
007500*
007600 FILE SECTION.
007700*
007800 FD  ANALYTICS-INPUT-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS ANLY-TXN-RECORD.
008200     COPY ANLYTXN.
008300*
008400 SD  ANLY-SORT-FILE
008500     RECORD CONTAINS 181 CHARACTERS
008600     DATA RECORD IS ANLY-SORT-WORK.
008700*
008800 01  ANLY-SORT-WORK.
008900     05  ANLY-ACCOUNT-ID-SRT-WK        PIC X(40).
009000     05  ANLY-TXN-DTE-SRT-WK           PIC 9(08).
009100     05  ANLY-TXN-DTE-SRT-WK-R  REDEFINES ANLY-TXN-DTE-SRT-WK.
009200         10  ANLY-YYYYMM-SRT-WK        PIC 9(06).
009300         10  ANLY-DD-SRT-WK            PIC 9(02).
009400     05  ANLY-TXN-TIME-SRT-WK          PIC 9(06).
009500     05  ANLY-TXN-ID-SRT-WK            PIC X(40).
009600     05  ANLY-TXN-AMOUNT-SRT-WK        PIC S9(15)V99.
009700     05  ANLY-TXN-CATEGORY-SRT-WK      PIC X(30).
009800     05  FILLER                        PIC X(20).
009900*
010000 FD  ANALYTICS-OUTPUT-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     DATA RECORD IS ANLY-OUT-RECORD.
010400     COPY ANLYOUT.
010500*
010600 FD  ANALYTICS-REPORT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 133 CHARACTERS
011000     DATA RECORD IS RL-REPORT-LINE.
011100*
011200 01  RL-REPORT-LINE                    PIC X(133).
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600 01  FILE-STATUS-CODES.
011700     05  WS-INFILE-STATUS              PIC X(02) VALUE SPACES.
011800         88  INFILE-OK                 VALUE '00'.
011900     05  WS-OUTFILE-STATUS             PIC X(02) VALUE SPACES.
012000         88  OUTFILE-OK                VALUE '00'.
012100     05  WS-RPTFILE-STATUS             PIC X(02) VALUE SPACES.
012200         88  RPTFILE-OK                VALUE '00'.
012300     05  FILLER                        PIC X(01).
012400*
012500 01  PROGRAM-INDICATOR-SWITCHES.
012600     05  WS-EOF-INPUT-SW               PIC X(03) VALUE 'NO '.
012700         88  EOF-INPUT                 VALUE 'YES'.
012800     05  WS-EOF-SRT-OUTPUT-SW          PIC X(03) VALUE 'NO '.
012900         88  EOF-SRT-OUTPUT            VALUE 'YES'.
013000     05  WS-INPUT-OK-SW                PIC X(03) VALUE 'NO '.
013100         88  INPUT-OK                  VALUE 'YES'.
013200     05  WS-FIRST-RECORD-SW            PIC X(03) VALUE 'YES'.
013300         88  FIRST-RECORD-OF-RUN       VALUE 'YES'.
013400     05  FILLER                        PIC X(01).
013500*
013600 01  WS-REPORT-CONTROLS.
013700     05  WS-PAGE-COUNT                 PIC S9(03) COMP-3 VALUE 0.
013800     05  WS-LINES-PER-PAGE             PIC S9(02) COMP-3 VALUE +55.
013900     05  WS-LINES-USED                 PIC S9(02) COMP-3 VALUE +56.
014000     05  WS-LINE-SPACING               PIC S9(01) COMP-3 VALUE 0.
014100     05  WS-ACCOUNTS-PROCESSED-CTR     PIC S9(07) COMP-3 VALUE 0.
014200     05  FILLER                        PIC X(01).
014300*
014400 01  WS-BREAK-CONTROLS.
014500     05  WS-PREVIOUS-ACCOUNT-ID        PIC X(40).
014600     05  FILLER                        PIC X(01).
014700*
014800 01  WS-DAILY-BALANCE-TABLE.
014900     05  WS-DAILY-BALANCE-CNT          PIC S9(04) COMP VALUE 0.
014950     05  FILLER                        PIC X(01).
015000     05  DAILY-BAL-ENTRY OCCURS 400 TIMES
015100                         INDEXED BY DBT-INDEX.
015200         10  DBT-DATE                  PIC 9(08).
015300         10  DBT-BALANCE               PIC S9(15)V99.
015400*
015500 01  WS-CATEGORY-TABLE.
015600     05  WS-CATEGORY-CNT               PIC S9(04) COMP VALUE 0.
015650     05  FILLER                        PIC X(01).
015700     05  CATEGORY-ENTRY OCCURS 50 TIMES
015800                        INDEXED BY CAT-INDEX.
015900         10  CAT-NAME                  PIC X(30).
016000         10  CAT-COUNT                 PIC S9(07) COMP-3.
016100*
016200 01  WS-MONTHLY-TABLE.
016300     05  WS-MONTHLY-CNT                PIC S9(04) COMP VALUE 0.
016350     05  FILLER                        PIC X(01).
016400     05  MONTHLY-ENTRY OCCURS 120 TIMES
016500                       INDEXED BY MON-INDEX.
016600         10  MON-YYYYMM                PIC 9(06).
016700         10  MON-INCOME                PIC S9(15)V99.
016800         10  MON-EXPENSE               PIC S9(15)V99.
016900*
017000 01  WS-AMOUNT-TABLE.
017050     05  FILLER                        PIC X(01).
017100     05  AMT-ENTRY PIC S9(15)V99 COMP-3 OCCURS 2000 TIMES.
017200*
017300 01  WS-CURRENT-ACCOUNT-TOTALS.
017400     05  WS-TOTAL-BALANCE              PIC S9(15)V99 VALUE 0.
017500     05  WS-TOTAL-INCOME               PIC S9(15)V99 VALUE 0.
017600     05  WS-TOTAL-EXPENSES             PIC S9(15)V99 VALUE 0.
017700     05  WS-TRANSACTION-COUNT          PIC S9(09) COMP VALUE 0.
017800     05  WS-DEPOSIT-COUNT              PIC S9(09) COMP VALUE 0.
017900     05  WS-WITHDRAWAL-COUNT           PIC S9(09) COMP VALUE 0.
018000     05  WS-LARGEST-DEPOSIT            PIC S9(15)V99 VALUE 0.
018100     05  WS-LARGEST-WITHDRAWAL         PIC S9(15)V99 VALUE 0.
018200     05  WS-FIRST-TXN-DTE              PIC 9(08) VALUE ZERO.
018300     05  WS-LAST-TXN-DTE               PIC 9(08) VALUE ZERO.
018600     05  FILLER                        PIC X(01).
018700*
018800 01  WS-DERIVED-METRICS.
018900     05  WS-AVG-TRANSACTION-AMT        PIC S9(13)V99 VALUE 0.
019000     05  WS-PRIMARY-CATEGORY           PIC X(30) VALUE SPACES.
019100     05  WS-SPENDING-PATTERN           PIC X(12) VALUE SPACES.
019200         88  WS-PATTERN-INACTIVE       VALUE 'INACTIVE    '.
019300         88  WS-PATTERN-EXPENSE        VALUE 'EXPENSE_ONLY'.
019400         88  WS-PATTERN-CONSERV        VALUE 'CONSERVATIVE'.
019500         88  WS-PATTERN-MODERATE       VALUE 'MODERATE    '.
019600         88  WS-PATTERN-AGGRESS        VALUE 'AGGRESSIVE  '.
019700     05  WS-EXPENSE-RATIO              PIC S9(05)V99 VALUE 0.
019800     05  WS-MEAN-AMOUNT                PIC S9(13)V99 VALUE 0.
019900     05  WS-VARIANCE                   PIC S9(13)V99 VALUE 0.
020000     05  WS-VOLATILITY-SCORE           PIC S9(13)V99 VALUE 0.
020050     05  WS-HIGH-CAT-COUNT             PIC S9(07) COMP-3 VALUE 0.
020100     05  FILLER                        PIC X(01).
020200*
020300 01  WS-VOLATILITY-WORK-AREA.
020400     05  WS-SUM-SQUARED-DIFF           PIC S9(17)V99 COMP-3 VALUE 0.
020500     05  WS-ONE-DIFF                   PIC S9(15)V99 COMP-3 VALUE 0.
020600     05  WS-SQRT-GUESS                 PIC S9(13)V9(4) COMP-3
020700                                       VALUE 0.
020800     05  WS-SQRT-PRIOR-GUESS           PIC S9(13)V9(4) COMP-3
020900                                       VALUE 0.
021000     05  WS-SQRT-ITER-CTR              PIC S9(04) COMP VALUE 0.
021020     05  WS-SQRT-LOOP-LIMIT            PIC S9(04) COMP VALUE 0.
021100     05  FILLER                        PIC X(01).
021150*
021160 01  WS-MONTHLY-SORT-WORK.
021170     05  WS-SORT-PASS-I                PIC S9(04) COMP VALUE 0.
021180     05  WS-SORT-PASS-J                PIC S9(04) COMP VALUE 0.
021190     05  WS-SORT-NEXT-INDEX            PIC S9(04) COMP VALUE 0.
021195     05  WS-SORT-HOLD-ENTRY.
021196         10  WS-SORT-HOLD-YYYYMM       PIC 9(06).
021197         10  WS-SORT-HOLD-INCOME       PIC S9(15)V99.
021198         10  WS-SORT-HOLD-EXPENSE      PIC S9(15)V99.
021199     05  FILLER                        PIC X(01).
021200*
021300 01  WS-TODAYS-DATE.
021400     05  WS-TODAY-CCYY                 PIC 9(04).
021500     05  WS-TODAY-MM                   PIC 9(02).
021600     05  WS-TODAY-DD                   PIC 9(02).
021700 01  WS-TODAYS-DATE-R REDEFINES WS-TODAYS-DATE
021800                                       PIC 9(08).
021900*
022000 01  WS-ACCUMULATORS.
022100     05  WS-READ-CTR                   PIC S9(07) COMP-3 VALUE 0.
022200     05  WS-REL-CTR                    PIC S9(07) COMP-3 VALUE 0.
022300     05  WS-RETR-CTR                   PIC S9(07) COMP-3 VALUE 0.
022400     05  WS-REJECT-CTR                 PIC S9(07) COMP-3 VALUE 0.
022500     05  FILLER                        PIC X(01).
022600*
022700* PROGRAM REPORT LINES.
022800*
022900 01  RL-REPORT-TITLE.
023000     05  FILLER            PIC X(05)   VALUE SPACES.
023100     05  FILLER            PIC X(33)
023200                  VALUE 'ACCOUNT ANALYTICS SUMMARY REPORT'.
023300     05  FILLER            PIC X(95)   VALUE SPACES.
023400*
023500 01  RL-ACCOUNT-HEADER.
023600     05  FILLER            PIC X(05)   VALUE SPACES.
023700     05  FILLER            PIC X(09)   VALUE 'ACCOUNT: '.
023800     05  RL-ACCT-ID        PIC X(40).
023900     05  FILLER            PIC X(79)   VALUE SPACES.
024000*
024100 01  RL-LABEL-AMOUNT-LINE.
024200     05  FILLER            PIC X(02)   VALUE SPACES.
024300     05  RL-LBL-TEXT       PIC X(27)   VALUE SPACES.
024400     05  RL-LBL-AMOUNT     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
024500     05  FILLER            PIC X(83)   VALUE SPACES.
024600*
024700 01  RL-COUNT-LINE.
024800     05  FILLER            PIC X(02)   VALUE SPACES.
024900     05  FILLER            PIC X(25)
025000                  VALUE 'TRANSACTION COUNT ....... '.
025100     05  RL-TXN-COUNT      PIC ZZZ,ZZZ,ZZ9.
025200     05  FILLER            PIC X(03)   VALUE SPACES.
025300     05  FILLER            PIC X(10)   VALUE 'DEPOSITS: '.
025400     05  RL-DEPOSIT-CNT    PIC ZZZ,ZZZ,ZZ9.
025500     05  FILLER            PIC X(02)   VALUE SPACES.
025600     05  FILLER            PIC X(13)   VALUE 'WITHDRAWALS: '.
025700     05  RL-WITHDRAW-CNT   PIC ZZZ,ZZZ,ZZ9.
025800     05  FILLER            PIC X(43)   VALUE SPACES.
025900*
026000 01  RL-LARGEST-LINE.
026100     05  FILLER            PIC X(02)   VALUE SPACES.
026200     05  FILLER            PIC X(25)
026300                  VALUE 'LARGEST DEPOSIT ......... '.
026400     05  RL-LARGEST-DEP    PIC Z,ZZZ,ZZZ,ZZ9.99-.
026500     05  FILLER            PIC X(05)   VALUE SPACES.
026600     05  FILLER            PIC X(21)   VALUE 'LARGEST WITHDRAWAL: '.
026700     05  RL-LARGEST-WDL    PIC Z,ZZZ,ZZZ,ZZ9.99-.
026800     05  FILLER            PIC X(29)   VALUE SPACES.
026900*
027000 01  RL-DATE-LINE.
027100     05  FILLER            PIC X(02)   VALUE SPACES.
027200     05  RL-DATE-LBL       PIC X(27)   VALUE SPACES.
027300     05  RL-DATE-VALUE     PIC 9(08).
027400     05  FILLER            PIC X(96)   VALUE SPACES.
027500*
027600 01  RL-PATTERN-LINE.
027700     05  FILLER            PIC X(02)   VALUE SPACES.
027800     05  FILLER            PIC X(25)
027900                  VALUE 'SPENDING PATTERN ........ '.
028000     05  RL-PATTERN        PIC X(12).
028100     05  FILLER            PIC X(94)   VALUE SPACES.
028200*
028300 01  RL-CATEGORY-LINE.
028400     05  FILLER            PIC X(02)   VALUE SPACES.
028500     05  FILLER            PIC X(25)
028600                  VALUE 'PRIMARY CATEGORY ........ '.
028700     05  RL-CATEGORY       PIC X(30).
028800     05  FILLER            PIC X(76)   VALUE SPACES.
028900*
029000 01  RL-MONTHLY-BREAK-HDR.
029100     05  FILLER            PIC X(02)   VALUE SPACES.
029200     05  FILLER            PIC X(38)
029300           VALUE '-- MONTHLY INCOME / EXPENSE BREAKDOWN --'.
029400     05  FILLER            PIC X(93)   VALUE SPACES.
029500*
029600 01  RL-MONTHLY-DETAIL.
029700     05  FILLER            PIC X(02)   VALUE SPACES.
029800     05  RL-MON-YYYYMM     PIC 9(06).
029900     05  FILLER            PIC X(03)   VALUE SPACES.
030000     05  FILLER            PIC X(08)   VALUE 'INCOME: '.
030100     05  RL-MON-INCOME     PIC Z,ZZZ,ZZZ,ZZ9.99-.
030200     05  FILLER            PIC X(03)   VALUE SPACES.
030300     05  FILLER            PIC X(09)   VALUE 'EXPENSE: '.
030400     05  RL-MON-EXPENSE    PIC Z,ZZZ,ZZZ,ZZ9.99-.
030500     05  FILLER            PIC X(70)   VALUE SPACES.
030600*
030700 01  RL-END-OF-REPORT-LINE.
030800     05  FILLER            PIC X(01)   VALUE SPACES.
030900     05  FILLER            PIC X(38)
031000                  VALUE 'END OF REPORT - ACCOUNTS PROCESSED: '.
031100     05  RL-ACCOUNTS-PROCESSED  PIC ZZZ,ZZZ,ZZ9.
031200     05  FILLER            PIC X(85)   VALUE SPACES.
031300*
031400 77  ERROR-MESSAGE-EL     PIC X(133).
031500*
031600 01  DISPLAY-LINE.
031700     05  DISP-MESSAGE     PIC X(45).
031800     05  DISP-VALUE       PIC ZZZ,ZZZ,ZZ9.
031850     05  FILLER           PIC X(01).
031900*
032000 PROCEDURE DIVISION.
032100*
032200 000-MAINLINE SECTION.
032300*
032400     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-TODAYS-DATE-R.
032500     OPEN INPUT  ANALYTICS-INPUT-FILE
032600          OUTPUT ANALYTICS-OUTPUT-FILE
032700          OUTPUT ANALYTICS-REPORT.
032800     SORT ANLY-SORT-FILE
032900          ON ASCENDING KEY ANLY-ACCOUNT-ID-SRT-WK
033000                           ANLY-TXN-DTE-SRT-WK
033100                           ANLY-TXN-TIME-SRT-WK
033200          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
033300          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
033400     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
033500     CLOSE ANALYTICS-INPUT-FILE
033600           ANALYTICS-OUTPUT-FILE
033700           ANALYTICS-REPORT.
033800     MOVE ZERO TO RETURN-CODE.
033900     GOBACK.
034000*
034100 200-SRT-INPUT-PROCD SECTION.
034200*
034300     MOVE 'NO ' TO WS-EOF-INPUT-SW.
034400     PERFORM 800-READ-INPUT-FILE THRU 800-EXIT.
034500     PERFORM 205-PRSS-INPUT-RECORDS THRU 205-EXIT
034600         UNTIL EOF-INPUT.
034700*
034800 200-EXIT.
034900     EXIT.
035000*
035100 205-PRSS-INPUT-RECORDS.
035200*
035300     PERFORM 214-CK-INPUT-DATA THRU 214-EXIT.
035400     IF INPUT-OK
035500        PERFORM 850-FORMAT-RELEASE THRU 850-EXIT.
035550     PERFORM 800-READ-INPUT-FILE THRU 800-EXIT.
035600*
035700 205-EXIT.
035800     EXIT.
035900*
036000 214-CK-INPUT-DATA.
036100*
036200*    LIGHT INPUT VALIDATION -- THIS EXTRACT IS FED BY THE DAILY   *
036300*    POSTING RUN, NOT KEYED BY A TELLER, SO WE SIMPLY SCREEN OUT  *
036400*    A MALFORMED EXTRACT RECORD RATHER THAN ABEND THE JOB.        *
036500*
036600     MOVE 'YES' TO WS-INPUT-OK-SW.
036700     IF ANLY-TXN-ACCOUNT-ID = SPACES
036800        MOVE 'NO ' TO WS-INPUT-OK-SW
036900        MOVE '** ERROR **  MISSING ACCOUNT ID ON EXTRACT RECORD'
037000                                     TO ERROR-MESSAGE-EL
037100        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
037200     END-IF.
037300     IF WS-INPUT-OK-SW = 'YES' AND ANLY-TXN-DTE IS NOT NUMERIC
037400        MOVE 'NO ' TO WS-INPUT-OK-SW
037500        MOVE '** ERROR **  TRANSACTION DATE NOT NUMERIC'
037600                                     TO ERROR-MESSAGE-EL
037700        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
037800     END-IF.
037900     IF WS-INPUT-OK-SW = 'YES' AND ANLY-TXN-DTE = ZERO
038000        MOVE 'NO ' TO WS-INPUT-OK-SW
038100        MOVE '** ERROR **  TRANSACTION DATE IS ZERO'
038200                                     TO ERROR-MESSAGE-EL
038300        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
038400     END-IF.
038500*
038600 214-EXIT.
038700     EXIT.
038800*
038900 300-SRT-OUTPUT-PROCD.
039000*
039100     PERFORM 320-INITIALIZE-OUTPUT THRU 320-EXIT.
039200     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
039300     IF EOF-SRT-OUTPUT
039400        PERFORM 330-EMPTY-BATCH-OUTPUT THRU 330-EXIT
039500        GO TO 300-EXIT.
039600     MOVE ANLY-ACCOUNT-ID-SRT-WK TO WS-PREVIOUS-ACCOUNT-ID.
039700     PERFORM 340-PRSS-SORTED-OUTPUT THRU 340-EXIT
039800        UNTIL EOF-SRT-OUTPUT.
039900     PERFORM 400-DERIVE-METRICS-AND-WRITE THRU 400-EXIT.
040000     PERFORM 500-PRSS-GRAND-TOTALS THRU 500-EXIT.
040100*
040200 300-EXIT.
040300     EXIT.
040400*
040500 320-INITIALIZE-OUTPUT.
040600*
040700     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
040800     MOVE ZERO TO WS-PAGE-COUNT WS-ACCOUNTS-PROCESSED-CTR.
040900     MOVE +56 TO WS-LINES-USED.
041000     PERFORM 355-RESET-ACCOUNT-TOTALS THRU 355-EXIT.
041100*
041200 320-EXIT.
041300     EXIT.
041400*
041500 330-EMPTY-BATCH-OUTPUT.
041600*
041700*    ACCOUNT ANALYTICS RULE:  AN EMPTY INPUT BATCH STILL EMITS    *
041800*    ONE OUTPUT RECORD -- ALL TOTALS ZERO, PATTERN INACTIVE,      *
041900*    PRIMARY CATEGORY NONE.                                       *
042000*
042100     MOVE SPACES TO ANLY-OUT-RECORD.
042200     MOVE SPACES TO ANLYO-ACCOUNT-ID.
042300     MOVE ZERO   TO ANLYO-TOTAL-BALANCE   ANLYO-TOTAL-INCOME
042400                    ANLYO-TOTAL-EXPENSES  ANLYO-TRANSACTION-COUNT
042500                    ANLYO-DEPOSIT-COUNT   ANLYO-WITHDRAWAL-COUNT
042600                    ANLYO-AVG-TRANSACTION-AMT
042700                    ANLYO-LARGEST-DEPOSIT
042800                    ANLYO-LARGEST-WITHDRAWAL
042900                    ANLYO-FIRST-TXN-DTE   ANLYO-LAST-TXN-DTE
043000                    ANLYO-VOLATILITY-SCORE.
043100     SET ANLYO-PATTERN-INACTIVE TO TRUE.
043200     MOVE 'NONE' TO ANLYO-PRIMARY-CATEGORY.
043300     WRITE ANLY-OUT-RECORD.
043400*
043500 330-EXIT.
043600     EXIT.
043700*
043800 340-PRSS-SORTED-OUTPUT.
043900*
044000     IF ANLY-ACCOUNT-ID-SRT-WK IS NOT EQUAL TO WS-PREVIOUS-ACCOUNT-ID
044100        PERFORM 400-DERIVE-METRICS-AND-WRITE THRU 400-EXIT
044200        PERFORM 355-RESET-ACCOUNT-TOTALS THRU 355-EXIT
044300        MOVE ANLY-ACCOUNT-ID-SRT-WK TO WS-PREVIOUS-ACCOUNT-ID
044400     END-IF.
044500     PERFORM 210-ACCUM-ONE-TXN-RECORD THRU 210-EXIT.
044600     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
044700*
044800 340-EXIT.
044900     EXIT.
045000*
045100 355-RESET-ACCOUNT-TOTALS.
045200*
045300     MOVE ZERO TO WS-TOTAL-BALANCE      WS-TOTAL-INCOME
045400                  WS-TOTAL-EXPENSES     WS-TRANSACTION-COUNT
045500                  WS-DEPOSIT-COUNT      WS-WITHDRAWAL-COUNT
045600                  WS-LARGEST-DEPOSIT    WS-LARGEST-WITHDRAWAL
045700                  WS-FIRST-TXN-DTE      WS-LAST-TXN-DTE
045900                  WS-DAILY-BALANCE-CNT  WS-CATEGORY-CNT
046000                  WS-MONTHLY-CNT.
046100*
046200 355-EXIT.
046300     EXIT.
046400*
046500 210-ACCUM-ONE-TXN-RECORD.
046600*
046700*    ACCOUNT ANALYTICS RULE -- ONE PASS OVER THE ACCOUNT'S        *
046800*    TRANSACTIONS: RUNNING BALANCE, INCOME/EXPENSE SPLIT,         *
046900*    LARGEST-DEPOSIT/WITHDRAWAL TRACKING, THE DAILY-BALANCE,      *
047000*    CATEGORY-COUNT AND MONTHLY-INCOME/EXPENSE TABLES, AND THE    *
047100*    FIRST/LAST-TXN-DATE WATERMARKS.  EACH SIGNED AMOUNT IS ALSO  *
047200*    CAPTURED INTO WS-AMOUNT-TABLE FOR THE SECOND-PASS VOLATILITY *
047300*    (POPULATION STANDARD DEVIATION) CALCULATION IN 440.          *
047400*
047500     ADD ANLY-TXN-AMOUNT-SRT-WK TO WS-TOTAL-BALANCE.
047600     ADD 1 TO WS-TRANSACTION-COUNT.
047700     IF WS-TRANSACTION-COUNT NOT GREATER THAN 2000
047800        MOVE ANLY-TXN-AMOUNT-SRT-WK
047900                        TO AMT-ENTRY (WS-TRANSACTION-COUNT)
048000     ELSE
048100        DISPLAY 'ACCTANLY - AMOUNT TABLE FULL, VOLATILITY SCORE '
048200                 'WILL UNDERSTATE TRUE POPULATION FOR ACCOUNT '
048300                 ANLY-ACCOUNT-ID-SRT-WK
048400     END-IF.
048500     IF ANLY-TXN-AMOUNT-SRT-WK IS GREATER THAN ZERO
048600        ADD ANLY-TXN-AMOUNT-SRT-WK TO WS-TOTAL-INCOME
048700        ADD 1 TO WS-DEPOSIT-COUNT
048800        IF ANLY-TXN-AMOUNT-SRT-WK IS GREATER THAN WS-LARGEST-DEPOSIT
048900           MOVE ANLY-TXN-AMOUNT-SRT-WK TO WS-LARGEST-DEPOSIT
049000        END-IF
049100        PERFORM 240-UPDATE-MONTHLY-INCOME THRU 240-EXIT
049200     ELSE
049300        COMPUTE WS-ONE-DIFF = ANLY-TXN-AMOUNT-SRT-WK * -1
049400        ADD WS-ONE-DIFF TO WS-TOTAL-EXPENSES
049500        ADD 1 TO WS-WITHDRAWAL-COUNT
049600        IF WS-ONE-DIFF IS GREATER THAN WS-LARGEST-WITHDRAWAL
049700           MOVE WS-ONE-DIFF TO WS-LARGEST-WITHDRAWAL
049800        END-IF
049900        PERFORM 245-UPDATE-MONTHLY-EXPENSE THRU 245-EXIT
050000     END-IF.
050100     PERFORM 220-UPDATE-DAILY-BALANCE THRU 220-EXIT.
050200     IF ANLY-TXN-CATEGORY-SRT-WK IS NOT EQUAL TO SPACES
050300        PERFORM 230-UPDATE-CATEGORY-COUNT THRU 230-EXIT
050400     END-IF.
050500     PERFORM 250-STAMP-FIRST-LAST-DATE THRU 250-STAMP-EXIT.
050600*
050700 210-EXIT.
050800     EXIT.
050900*
051000 220-UPDATE-DAILY-BALANCE.
051100*
051200*    THE DAILY-BALANCE ENTRY FOR TXN-DTE IS OVERWRITTEN WITH THE  *
051300*    RUNNING TOTAL-BALANCE AS OF THIS RECORD -- A LATER RECORD    *
051400*    ON THE SAME DAY REPLACES THE EARLIER ENTRY, NOT ADDS TO IT.  *
051500*
051600     SET DBT-INDEX TO 1.
051700     SEARCH DAILY-BAL-ENTRY
051800         AT END
051900             IF WS-DAILY-BALANCE-CNT IS LESS THAN 400
052000                ADD 1 TO WS-DAILY-BALANCE-CNT
052100                SET DBT-INDEX TO WS-DAILY-BALANCE-CNT
052200                MOVE ANLY-TXN-DTE-SRT-WK TO DBT-DATE (DBT-INDEX)
052300                MOVE WS-TOTAL-BALANCE    TO DBT-BALANCE (DBT-INDEX)
052400             END-IF
052500         WHEN DBT-DATE (DBT-INDEX) IS EQUAL TO ANLY-TXN-DTE-SRT-WK
052600             MOVE WS-TOTAL-BALANCE TO DBT-BALANCE (DBT-INDEX)
052700     END-SEARCH.
052800*
052900 220-EXIT.
053000     EXIT.
053100*
053200 230-UPDATE-CATEGORY-COUNT.
053300*
053400     SET CAT-INDEX TO 1.
053500     SEARCH CATEGORY-ENTRY
053600         AT END
053700             IF WS-CATEGORY-CNT IS LESS THAN 50
053800                ADD 1 TO WS-CATEGORY-CNT
053900                SET CAT-INDEX TO WS-CATEGORY-CNT
054000                MOVE ANLY-TXN-CATEGORY-SRT-WK TO CAT-NAME (CAT-INDEX)
054100                MOVE 1 TO CAT-COUNT (CAT-INDEX)
054200             END-IF
054300         WHEN CAT-NAME (CAT-INDEX) IS EQUAL TO ANLY-TXN-CATEGORY-SRT-WK
054400             ADD 1 TO CAT-COUNT (CAT-INDEX)
054500     END-SEARCH.
054600*
054700 230-EXIT.
054800     EXIT.
054900*
055000 240-UPDATE-MONTHLY-INCOME.
055100*
055200     SET MON-INDEX TO 1.
055300     SEARCH MONTHLY-ENTRY
055400         AT END
055500             IF WS-MONTHLY-CNT IS LESS THAN 120
055600                ADD 1 TO WS-MONTHLY-CNT
055700                SET MON-INDEX TO WS-MONTHLY-CNT
055800                MOVE ANLY-YYYYMM-SRT-WK  TO MON-YYYYMM (MON-INDEX)
055900                MOVE ANLY-TXN-AMOUNT-SRT-WK TO MON-INCOME (MON-INDEX)
056000                MOVE ZERO TO MON-EXPENSE (MON-INDEX)
056100             END-IF
056200         WHEN MON-YYYYMM (MON-INDEX) IS EQUAL TO ANLY-YYYYMM-SRT-WK
056300             ADD ANLY-TXN-AMOUNT-SRT-WK TO MON-INCOME (MON-INDEX)
056400     END-SEARCH.
056500*
056600 240-EXIT.
056700     EXIT.
056800*
056900 245-UPDATE-MONTHLY-EXPENSE.
057000*
057100     SET MON-INDEX TO 1.
057200     SEARCH MONTHLY-ENTRY
057300         AT END
057400             IF WS-MONTHLY-CNT IS LESS THAN 120
057500                ADD 1 TO WS-MONTHLY-CNT
057600                SET MON-INDEX TO WS-MONTHLY-CNT
057700                MOVE ANLY-YYYYMM-SRT-WK  TO MON-YYYYMM (MON-INDEX)
057800                MOVE ZERO TO MON-INCOME (MON-INDEX)
057900                MOVE WS-ONE-DIFF TO MON-EXPENSE (MON-INDEX)
058000             END-IF
058100         WHEN MON-YYYYMM (MON-INDEX) IS EQUAL TO ANLY-YYYYMM-SRT-WK
058200             ADD WS-ONE-DIFF TO MON-EXPENSE (MON-INDEX)
058300     END-SEARCH.
058400*
058500 245-EXIT.
058600     EXIT.
058700*
059600 400-DERIVE-METRICS-AND-WRITE.
059700*
059800     PERFORM 410-CALC-AVG-TRANSACTION-AMT THRU 410-EXIT.
059900     PERFORM 420-CALC-PRIMARY-CATEGORY THRU 420-EXIT.
060000     PERFORM 430-CALC-SPENDING-PATTERN THRU 430-EXIT.
060100     PERFORM 440-CALC-VOLATILITY-SCORE THRU 440-EXIT.
060200     PERFORM 450-WRITE-ANALYTICS-OUTPUT-REC THRU 450-EXIT.
060300     PERFORM 460-PRINT-ACCOUNT-REPORT THRU 460-EXIT.
060400     ADD 1 TO WS-ACCOUNTS-PROCESSED-CTR.
060500*
060600 400-EXIT.
060700     EXIT.
060800*
060900 410-CALC-AVG-TRANSACTION-AMT.
061000*
061100*    ACCOUNT ANALYTICS RULE -- AVG-TRANSACTION-AMT = TOTAL-       *
061200*    BALANCE / TRANSACTION-COUNT, ROUNDED HALF-UP TO 2 DECIMALS.  *
061300*    THIS IS THE SAME FORMULA AS THE VOLATILITY MEAN IN 440.      *
061400*
061500     IF WS-TRANSACTION-COUNT IS GREATER THAN ZERO
061600        COMPUTE WS-AVG-TRANSACTION-AMT ROUNDED =
061700                WS-TOTAL-BALANCE / WS-TRANSACTION-COUNT
061800     ELSE
061900        MOVE ZERO TO WS-AVG-TRANSACTION-AMT
062000     END-IF.
062100*
062200 410-EXIT.
062300     EXIT.
062400*
062500 420-CALC-PRIMARY-CATEGORY.
062600*
062700*    ACCOUNT ANALYTICS RULE -- HIGHEST CATEGORY-COUNT TABLE       *
062800*    ENTRY WINS; TIES RESOLVED BY ENCOUNTER ORDER (FIRST-SEEN-    *
062900*    MAX-WINS SCAN); "UNKNOWN" IF NO CATEGORY WAS EVER RECORDED.  *
063000*
063100     MOVE 'UNKNOWN' TO WS-PRIMARY-CATEGORY.
063200     MOVE ZERO TO WS-HIGH-CAT-COUNT.
063300     IF WS-CATEGORY-CNT IS GREATER THAN ZERO
063350        SET CAT-INDEX TO 1
063400        PERFORM 425-SCAN-CATEGORY-TABLE THRU 425-EXIT
063450           UNTIL CAT-INDEX IS GREATER THAN WS-CATEGORY-CNT
064100     END-IF.
064200*
064300 420-EXIT.
064400     EXIT.
064450*
064460 425-SCAN-CATEGORY-TABLE.
064470*
064480     IF CAT-COUNT (CAT-INDEX) IS GREATER THAN WS-HIGH-CAT-COUNT
064490        MOVE CAT-COUNT (CAT-INDEX) TO WS-HIGH-CAT-COUNT
064492        MOVE CAT-NAME (CAT-INDEX)  TO WS-PRIMARY-CATEGORY
064494     END-IF.
064496     SET CAT-INDEX UP BY 1.
064498*
064499 425-EXIT.
064500     EXIT.
064501*
064600 430-CALC-SPENDING-PATTERN.
064700*
064800*    ACCOUNT ANALYTICS RULE -- EVALUATED IN THIS ORDER:           *
064900*    COUNT < 3 = INACTIVE; NO INCOME = EXPENSE_ONLY; OTHERWISE    *
065000*    EXPENSE-RATIO (ROUNDED HALF-UP TO 2 DECIMALS) OF <= .30 IS   *
065100*    CONSERVATIVE, <= .70 IS MODERATE, ELSE AGGRESSIVE.           *
065200*
065300     EVALUATE TRUE
065400        WHEN WS-TRANSACTION-COUNT IS LESS THAN 3
065500           SET WS-PATTERN-INACTIVE TO TRUE
065600        WHEN WS-TOTAL-INCOME IS EQUAL TO ZERO
065700           SET WS-PATTERN-EXPENSE TO TRUE
065800        WHEN OTHER
065900           COMPUTE WS-EXPENSE-RATIO ROUNDED =
066000                   WS-TOTAL-EXPENSES / WS-TOTAL-INCOME
066100           EVALUATE TRUE
066200              WHEN WS-EXPENSE-RATIO IS NOT GREATER THAN .30
066300                 SET WS-PATTERN-CONSERV TO TRUE
066400              WHEN WS-EXPENSE-RATIO IS NOT GREATER THAN .70
066500                 SET WS-PATTERN-MODERATE TO TRUE
066600              WHEN OTHER
066700                 SET WS-PATTERN-AGGRESS TO TRUE
066800           END-EVALUATE
066900     END-EVALUATE.
067000*
067100 430-EXIT.
067200     EXIT.
067300*
067400 440-CALC-VOLATILITY-SCORE.
067500*
067600*    ACCOUNT ANALYTICS RULE -- POPULATION STANDARD DEVIATION OF   *
067700*    THE SIGNED AMOUNT COLUMN, TWO-STAGE ROUNDING:                *
067800*      1. MEAN = TOTAL-BALANCE / COUNT, ROUNDED TO 2 DECIMALS.    *
067900*      2. VARIANCE = SUM((AMT - MEAN) ** 2) / COUNT, ROUNDED TO   *
068000*         2 DECIMALS.                                             *
068100*      3. VOLATILITY-SCORE = SQRT(VARIANCE), ROUNDED TO 2         *
068200*         DECIMALS.  COUNT < 2 FORCES A SCORE OF ZERO.            *
068300*    EACH STAGE MUST BE ROUNDED BEFORE THE NEXT STEP RUNS -- DO   *
068400*    NOT COLLAPSE THIS INTO ONE END-TO-END COMPUTE.  SEE THE      *
068450*    07/11/91 JLS DPC-0205 ENTRY ABOVE.                           *
068460*    WS-SQRT-LOOP-LIMIT CAPS THE SCAN AT WS-AMOUNT-TABLE'S OWN    *
068470*    2000-ENTRY CAPACITY -- SEE THE SAME 2000 GUARD APPLIED WHEN  *
068480*    THE TABLE IS LOADED IN 210-ACCUM-ONE-TXN-RECORD.             *
068500*
068600     IF WS-TRANSACTION-COUNT IS LESS THAN 2
068700        MOVE ZERO TO WS-VOLATILITY-SCORE
068800     ELSE
068900        MOVE WS-AVG-TRANSACTION-AMT TO WS-MEAN-AMOUNT
069000        MOVE ZERO TO WS-SUM-SQUARED-DIFF
069010        IF WS-TRANSACTION-COUNT IS GREATER THAN 2000
069020           MOVE 2000 TO WS-SQRT-LOOP-LIMIT
069030        ELSE
069040           MOVE WS-TRANSACTION-COUNT TO WS-SQRT-LOOP-LIMIT
069045        END-IF
069050        MOVE 1 TO WS-SQRT-ITER-CTR
069100        PERFORM 442-SUM-SQUARED-DIFFS THRU 442-EXIT
069200                UNTIL WS-SQRT-ITER-CTR IS GREATER THAN
069300                                            WS-SQRT-LOOP-LIMIT
069900        COMPUTE WS-VARIANCE ROUNDED =
070000                WS-SUM-SQUARED-DIFF / WS-SQRT-LOOP-LIMIT
070100        PERFORM 445-CALC-SQUARE-ROOT THRU 445-EXIT
070200     END-IF.
070300*
070400 440-EXIT.
070500     EXIT.
070550*
070560 442-SUM-SQUARED-DIFFS.
070570*
070580     COMPUTE WS-ONE-DIFF =
070590         AMT-ENTRY (WS-SQRT-ITER-CTR) - WS-MEAN-AMOUNT.
070595     COMPUTE WS-SUM-SQUARED-DIFF =
070596         WS-SUM-SQUARED-DIFF + (WS-ONE-DIFF * WS-ONE-DIFF).
070597     ADD 1 TO WS-SQRT-ITER-CTR.
070598*
070599 442-EXIT.
070600     EXIT.
070650*
070700 445-CALC-SQUARE-ROOT.
070800*
070900*    NEWTON-RAPHSON SQUARE ROOT -- NO INTRINSIC FUNCTION IS USED  *
071000*    ON THIS SHOP'S COMPILER.  IF WS-VARIANCE IS ZERO THE ROOT IS *
071100*    ZERO BY DEFINITION AND THE ITERATION IS SKIPPED.             *
071200*
071300     IF WS-VARIANCE IS EQUAL TO ZERO
071400        MOVE ZERO TO WS-VOLATILITY-SCORE
071500     ELSE
071600        MOVE WS-VARIANCE TO WS-SQRT-GUESS
071700        MOVE ZERO TO WS-SQRT-PRIOR-GUESS
071750        MOVE 1 TO WS-SQRT-ITER-CTR
071800        PERFORM 447-NEWTON-ITERATION THRU 447-EXIT
071900                UNTIL WS-SQRT-ITER-CTR IS GREATER THAN 30
072500        COMPUTE WS-VOLATILITY-SCORE ROUNDED = WS-SQRT-GUESS
072600     END-IF.
072650*
072700 445-EXIT.
072710     EXIT.
072720*
072730 447-NEWTON-ITERATION.
072740*
072750     MOVE WS-SQRT-GUESS TO WS-SQRT-PRIOR-GUESS.
072760     COMPUTE WS-SQRT-GUESS ROUNDED =
072770        (WS-SQRT-PRIOR-GUESS +
072780          (WS-VARIANCE / WS-SQRT-PRIOR-GUESS)) / 2.
072790     ADD 1 TO WS-SQRT-ITER-CTR.
072800*
072810 447-EXIT.
072820     EXIT.
073000*
073100 450-WRITE-ANALYTICS-OUTPUT-REC.
073200*
073300     MOVE SPACES TO ANLY-OUT-RECORD.
073400     MOVE WS-PREVIOUS-ACCOUNT-ID   TO ANLYO-ACCOUNT-ID.
073500     MOVE WS-TOTAL-BALANCE         TO ANLYO-TOTAL-BALANCE.
073600     MOVE WS-TOTAL-INCOME          TO ANLYO-TOTAL-INCOME.
073700     MOVE WS-TOTAL-EXPENSES        TO ANLYO-TOTAL-EXPENSES.
073800     MOVE WS-TRANSACTION-COUNT     TO ANLYO-TRANSACTION-COUNT.
073900     MOVE WS-DEPOSIT-COUNT         TO ANLYO-DEPOSIT-COUNT.
074000     MOVE WS-WITHDRAWAL-COUNT      TO ANLYO-WITHDRAWAL-COUNT.
074100     MOVE WS-AVG-TRANSACTION-AMT   TO ANLYO-AVG-TRANSACTION-AMT.
074200     MOVE WS-LARGEST-DEPOSIT       TO ANLYO-LARGEST-DEPOSIT.
074300     MOVE WS-LARGEST-WITHDRAWAL    TO ANLYO-LARGEST-WITHDRAWAL.
074400     MOVE WS-FIRST-TXN-DTE         TO ANLYO-FIRST-TXN-DTE.
074500     MOVE WS-LAST-TXN-DTE          TO ANLYO-LAST-TXN-DTE.
074600     MOVE WS-VOLATILITY-SCORE      TO ANLYO-VOLATILITY-SCORE.
074700     MOVE WS-SPENDING-PATTERN      TO ANLYO-SPENDING-PATTERN.
074800     MOVE WS-PRIMARY-CATEGORY      TO ANLYO-PRIMARY-CATEGORY.
074900     WRITE ANLY-OUT-RECORD.
075000*
075100 450-EXIT.
075200     EXIT.
075300*
075400 460-PRINT-ACCOUNT-REPORT.
075500*
075600     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
075700        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
075800           PERFORM 955-HEADINGS THRU 955-EXIT
075900     END-IF.
076000     MOVE SPACES TO RL-REPORT-LINE.
076100     WRITE RL-REPORT-LINE FROM RL-REPORT-TITLE
076200         AFTER ADVANCING 2.
076300     MOVE WS-PREVIOUS-ACCOUNT-ID TO RL-ACCT-ID.
076400     WRITE RL-REPORT-LINE FROM RL-ACCOUNT-HEADER
076500         AFTER ADVANCING 1.
076600     MOVE 'TOTAL BALANCE ............ ' TO RL-LBL-TEXT.
076700     MOVE WS-TOTAL-BALANCE TO RL-LBL-AMOUNT.
076800     WRITE RL-REPORT-LINE FROM RL-LABEL-AMOUNT-LINE
076900         AFTER ADVANCING 1.
077000     MOVE 'TOTAL INCOME ............. ' TO RL-LBL-TEXT.
077100     MOVE WS-TOTAL-INCOME TO RL-LBL-AMOUNT.
077200     WRITE RL-REPORT-LINE FROM RL-LABEL-AMOUNT-LINE
077300         AFTER ADVANCING 1.
077400     MOVE 'TOTAL EXPENSES ........... ' TO RL-LBL-TEXT.
077500     MOVE WS-TOTAL-EXPENSES TO RL-LBL-AMOUNT.
077600     WRITE RL-REPORT-LINE FROM RL-LABEL-AMOUNT-LINE
077700         AFTER ADVANCING 1.
077800     MOVE WS-TRANSACTION-COUNT TO RL-TXN-COUNT.
077900     MOVE WS-DEPOSIT-COUNT TO RL-DEPOSIT-CNT.
078000     MOVE WS-WITHDRAWAL-COUNT TO RL-WITHDRAW-CNT.
078100     WRITE RL-REPORT-LINE FROM RL-COUNT-LINE
078200         AFTER ADVANCING 1.
078300     MOVE 'AVERAGE TRANSACTION ...... ' TO RL-LBL-TEXT.
078400     MOVE WS-AVG-TRANSACTION-AMT TO RL-LBL-AMOUNT.
078500     WRITE RL-REPORT-LINE FROM RL-LABEL-AMOUNT-LINE
078600         AFTER ADVANCING 1.
078700     MOVE WS-LARGEST-DEPOSIT TO RL-LARGEST-DEP.
078800     MOVE WS-LARGEST-WITHDRAWAL TO RL-LARGEST-WDL.
078900     WRITE RL-REPORT-LINE FROM RL-LARGEST-LINE
079000         AFTER ADVANCING 1.
079100     MOVE 'FIRST TRANSACTION DATE ... ' TO RL-DATE-LBL.
079200     MOVE WS-FIRST-TXN-DTE TO RL-DATE-VALUE.
079300     WRITE RL-REPORT-LINE FROM RL-DATE-LINE
079400         AFTER ADVANCING 1.
079500     MOVE 'LAST TRANSACTION DATE .... ' TO RL-DATE-LBL.
079600     MOVE WS-LAST-TXN-DTE TO RL-DATE-VALUE.
079700     WRITE RL-REPORT-LINE FROM RL-DATE-LINE
079800         AFTER ADVANCING 1.
079900     MOVE 'VOLATILITY SCORE ......... ' TO RL-LBL-TEXT.
080000     MOVE WS-VOLATILITY-SCORE TO RL-LBL-AMOUNT.
080100     WRITE RL-REPORT-LINE FROM RL-LABEL-AMOUNT-LINE
080200         AFTER ADVANCING 1.
080300     MOVE WS-SPENDING-PATTERN TO RL-PATTERN.
080400     WRITE RL-REPORT-LINE FROM RL-PATTERN-LINE
080500         AFTER ADVANCING 1.
080600     MOVE WS-PRIMARY-CATEGORY TO RL-CATEGORY.
080700     WRITE RL-REPORT-LINE FROM RL-CATEGORY-LINE
080800         AFTER ADVANCING 1.
080900     WRITE RL-REPORT-LINE FROM RL-MONTHLY-BREAK-HDR
081000         AFTER ADVANCING 1.
081100     ADD 11 TO WS-LINES-USED.
081200     IF WS-MONTHLY-CNT IS GREATER THAN ZERO
081300        PERFORM 465-PRINT-MONTHLY-LINES THRU 465-EXIT
081400     END-IF.
081500*
081600 460-EXIT.
081700     EXIT.
081800*
081900 465-PRINT-MONTHLY-LINES.
082000*
082100*    THE MONTHLY BREAKDOWN LINES ARE A NESTED TABLE KEYED BY      *
082200*    YYYYMM, SORTED ASCENDING -- THE TABLE ITSELF IS BUILT IN     *
082300*    ENCOUNTER ORDER, SO IT IS RE-SORTED HERE BY A SIMPLE         *
082400*    BUBBLE PASS BEFORE IT IS PRINTED.                            *
082500*
082600     PERFORM 467-SORT-MONTHLY-TABLE THRU 467-EXIT.
082650     SET MON-INDEX TO 1.
082700     PERFORM 466-PRINT-ONE-MONTH-LINE THRU 466-EXIT
082800             UNTIL MON-INDEX IS GREATER THAN WS-MONTHLY-CNT.
084000*
084100 465-EXIT.
084200     EXIT.
084250*
084260 466-PRINT-ONE-MONTH-LINE.
084270*
084280     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
084290        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
084292           PERFORM 955-HEADINGS THRU 955-EXIT
084294     END-IF.
084296     MOVE MON-YYYYMM (MON-INDEX) TO RL-MON-YYYYMM.
084298     MOVE MON-INCOME (MON-INDEX) TO RL-MON-INCOME.
084300     MOVE MON-EXPENSE (MON-INDEX) TO RL-MON-EXPENSE.
084310     WRITE RL-REPORT-LINE FROM RL-MONTHLY-DETAIL
084320         AFTER ADVANCING 1.
084330     ADD 1 TO WS-LINES-USED.
084340     SET MON-INDEX UP BY 1.
084350*
084360 466-EXIT.
084370     EXIT.
084380*
084400 467-SORT-MONTHLY-TABLE.
084500*
084600     MOVE 1 TO WS-SORT-PASS-I.
084650     PERFORM 468-SORT-ONE-OUTER-PASS THRU 468-EXIT
084700             UNTIL WS-SORT-PASS-I IS GREATER THAN WS-MONTHLY-CNT.
084750*
086500 467-EXIT.
086600     EXIT.
086650*
086660 468-SORT-ONE-OUTER-PASS.
086670*
086680     MOVE 1 TO WS-SORT-PASS-J.
086690     PERFORM 469-SORT-ONE-COMPARE THRU 469-EXIT
086700             UNTIL WS-SORT-PASS-J IS GREATER THAN
086710                                 WS-MONTHLY-CNT - WS-SORT-PASS-I.
086720     ADD 1 TO WS-SORT-PASS-I.
086730*
086740 468-EXIT.
086750     EXIT.
086760*
086770 469-SORT-ONE-COMPARE.
086780*
086790     SET MON-INDEX TO WS-SORT-PASS-J.
086800     MOVE WS-SORT-PASS-J TO WS-SORT-NEXT-INDEX.
086810     ADD 1 TO WS-SORT-NEXT-INDEX.
086820     IF MON-YYYYMM (MON-INDEX) IS GREATER THAN
086830                    MON-YYYYMM (WS-SORT-NEXT-INDEX)
086840        MOVE MONTHLY-ENTRY (MON-INDEX) TO WS-SORT-HOLD-ENTRY
086850        MOVE MONTHLY-ENTRY (WS-SORT-NEXT-INDEX)
086860                           TO MONTHLY-ENTRY (MON-INDEX)
086870        MOVE WS-SORT-HOLD-ENTRY
086880                           TO MONTHLY-ENTRY (WS-SORT-NEXT-INDEX)
086890     END-IF.
086900     ADD 1 TO WS-SORT-PASS-J.
086910*
086920 469-EXIT.
086930     EXIT.
086940*
086950 500-PRSS-GRAND-TOTALS.
086960*
087000     MOVE WS-ACCOUNTS-PROCESSED-CTR TO RL-ACCOUNTS-PROCESSED.
087100     WRITE RL-REPORT-LINE FROM RL-END-OF-REPORT-LINE
087200         AFTER ADVANCING 2.
087300*
087400 500-EXIT.
087500     EXIT.
087600*
087700 550-DISPLAY-PROG-DIAG.
087800*
087900     DISPLAY '****     ACCTANLY RUNNING    ****'.
088000     MOVE 'ANALYTICS EXTRACT RECORDS READ               '  TO
088100          DISP-MESSAGE.
088200     MOVE WS-READ-CTR TO DISP-VALUE.
088300     DISPLAY DISPLAY-LINE.
088400     MOVE 'ANALYTICS EXTRACT RECORDS RELEASED TO SORT   '  TO
088500          DISP-MESSAGE.
088600     MOVE WS-REL-CTR TO DISP-VALUE.
088700     DISPLAY DISPLAY-LINE.
088800     MOVE 'ANALYTICS EXTRACT RECORDS RETURNED FROM SORT '  TO
088900          DISP-MESSAGE.
089000     MOVE WS-RETR-CTR TO DISP-VALUE.
089100     DISPLAY DISPLAY-LINE.
089200     MOVE 'ANALYTICS EXTRACT RECORDS REJECTED           '  TO
089300          DISP-MESSAGE.
089400     MOVE WS-REJECT-CTR TO DISP-VALUE.
089500     DISPLAY DISPLAY-LINE.
089600     MOVE 'ACCOUNTS PROCESSED                           '  TO
089700          DISP-MESSAGE.
089800     MOVE WS-ACCOUNTS-PROCESSED-CTR TO DISP-VALUE.
089900     DISPLAY DISPLAY-LINE.
090000     DISPLAY '****     ACCTANLY EOJ        ****'.
090100*
090200 550-EXIT.
090300     EXIT.
090400*
090500 700-ERROR-DISPLAY.
090600*
090700     MOVE 'NO ' TO WS-INPUT-OK-SW.
090800     DISPLAY ERROR-MESSAGE-EL.
090900     ADD 1 TO WS-REJECT-CTR.
091000*
091100 700-EXIT.
091200     EXIT.
091300*
091400 800-READ-INPUT-FILE.
091500*
091600     READ ANALYTICS-INPUT-FILE
091700         AT END  MOVE 'YES' TO WS-EOF-INPUT-SW
091800                 GO TO 800-EXIT.
091900     ADD 1 TO WS-READ-CTR.
092000*
092100 800-EXIT.
092200     EXIT.
092300*
092400 850-FORMAT-RELEASE.
092500*
092600     MOVE ANLY-TXN-ACCOUNT-ID TO ANLY-ACCOUNT-ID-SRT-WK.
092700     MOVE ANLY-TXN-DTE        TO ANLY-TXN-DTE-SRT-WK.
092800     MOVE ANLY-TXN-TIME       TO ANLY-TXN-TIME-SRT-WK.
092900     MOVE ANLY-TXN-ID         TO ANLY-TXN-ID-SRT-WK.
093000     MOVE ANLY-TXN-AMOUNT     TO ANLY-TXN-AMOUNT-SRT-WK.
093100     MOVE ANLY-TXN-CATEGORY   TO ANLY-TXN-CATEGORY-SRT-WK.
093200     RELEASE ANLY-SORT-WORK.
093300     ADD 1 TO WS-REL-CTR.
093400*
093500 850-EXIT.
093600     EXIT.
093700*
093800 900-RETURN-SRTD-REC.
093900*
094000     RETURN ANLY-SORT-FILE
094100         AT END  MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
094200                 GO TO 900-EXIT.
094300     ADD 1 TO WS-RETR-CTR.
094500*
094600 900-EXIT.
094700     EXIT.
094800*
094900 250-STAMP-FIRST-LAST-DATE.
095000*
095100     IF WS-FIRST-TXN-DTE IS EQUAL TO ZERO
095200        MOVE ANLY-TXN-DTE-SRT-WK  TO WS-FIRST-TXN-DTE
095300        MOVE ANLY-TXN-DTE-SRT-WK  TO WS-LAST-TXN-DTE
095400     ELSE
095500        IF ANLY-TXN-DTE-SRT-WK IS LESS THAN WS-FIRST-TXN-DTE
095600           MOVE ANLY-TXN-DTE-SRT-WK TO WS-FIRST-TXN-DTE
095700        END-IF
095800        IF ANLY-TXN-DTE-SRT-WK IS NOT LESS THAN WS-LAST-TXN-DTE
095900           MOVE ANLY-TXN-DTE-SRT-WK TO WS-LAST-TXN-DTE
096000        END-IF
096100     END-IF.
096200*
096300 250-STAMP-EXIT.
096400     EXIT.
096500*
096600 955-HEADINGS.
096700*
096750     ADD 1 TO WS-PAGE-COUNT.
096800     MOVE SPACES TO RL-REPORT-LINE.
096850     WRITE RL-REPORT-LINE FROM RL-REPORT-TITLE
096860         AFTER ADVANCING TOP-OF-FORM.
096900     MOVE 2 TO WS-LINES-USED.
097000*
097100 955-EXIT.
097200     EXIT.
