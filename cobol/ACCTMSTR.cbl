000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTMSTR.
000300 AUTHOR.        J L SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03/04/1988.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*    ACCTMSTR  -  ACCOUNT SERVICE (BALANCE / STATUS RULES)       *
001200*    (C) COPYRIGHT COBOL DEV CENTER 1988.  ALL RIGHTS RESERVED.  *
001300*                                                                *
001400******************************************************************
001500*    DESCRIPTION.                                                *
001600*                                                                *
001700*      CALLED SUBPROGRAM OWNING THE ACCOUNT MASTER (RELATIVE)    *
001800*      FILE.  A CALLER PASSES A ONE-BYTE-PER-CHARACTER FUNCTION  *
001900*      CODE, AN ACCOUNT WORK AREA AND A RETURN-CODE/MESSAGE      *
002000*      AREA.  ACCTMSTR VALIDATES AND APPLIES ONE OF:             *
002100*                                                                *
002200*        CREA  -  CREATE A NEW ACCOUNT                          *
002300*        READ  -  RETRIEVE AN ACCOUNT BY ACCT-ID                *
002400*        UPDB  -  REPLACE THE BALANCE ON AN ACTIVE ACCOUNT       *
002500*        DEAC  -  DEACTIVATE AN ACTIVE, ZERO-BALANCE ACCOUNT     *
002600*        REAC  -  REACTIVATE A NON-ACTIVE ACCOUNT                *
002700*                                                                *
002800*      TXNPOST IS THE PRINCIPAL CALLER (FUNCTIONS READ AND UPDB, *
002900*      ONE PAIR PER POSTED LEG).  CREA/DEAC/REAC ARE DRIVEN FROM *
003000*      THE ACCOUNT-MAINTENANCE REQUEST STREAM.                   *
003100*                                                                *
003200******************************************************************
003300*    AMENDMENT HISTORY.                                          *
003400*                                                                *
003500*      DATE      INIT  TICKET     DESCRIPTION                    *
003600*    --------    ----  ------     -----------------------------  *
003700*    03/04/88    JLS   DPC-0042   ORIGINAL PROGRAM -- CREA/READ/  *
003800*                                 UPDB ONLY.                      *
003900*    11/14/89    DWS   DPC-0118   ADDED DEAC AND REAC FUNCTIONS   *
004000*                                 FOR THE NEW ACCOUNT-LIFECYCLE   *
004100*                                 BATCH.                          *
004200*    07/09/91    JLS   DPC-0203   DEFAULT CURRENCY TO USD ON      *
004300*                                 CREATE WHEN THE CALLER LEAVES   *
004400*                                 IT BLANK.                       *
004500*    02/17/99    RTM   DPC-Y2K01  Y2K REVIEW -- ALL DATE FIELDS   *
004600*                                 ON THIS PROGRAM ARE ALREADY     *
004700*                                 CCYYMMDD.  NO CHANGE REQUIRED.  *
004800*    09/23/03    KAB   DPC-0344   STAMP :TAG:-LAST-ACTVY-DTE ON   *
004900*                                 EVERY SUCCESSFUL FUNCTION.      *
005000*    05/30/07    KAB   DPC-0409   ADDED WS-FUNCTION-COUNTS FOR    *
005100*                                 THE NIGHTLY OPERATIONS LOG.     *
005150*    04/02/08    TLW   DPC-0398   PULLED WS-ACCT-RRN OUT OF THE   *
005160*                                 FILE-STATUS-CODES GROUP TO ITS  *
005170*                                 OWN 77-LEVEL -- IT IS THE       *
005180*                                 RELATIVE KEY, NOT A STATUS BYTE.*
005185*    06/19/08    TLW   DPC-0402   RENAMED THE LINKAGE-SECTION     *
005186*                                 ITEMS -- THIS SHOP DOES NOT USE *
005187*                                 AN LK- PREFIX (SEE SAMOS3'S     *
005188*                                 PRODUCT-RECORD/PRODUCT-STATS).  *
005189*                                 THE COPY TAG IS NOW ACCT2, THE  *
005190*                                 SAME PLAIN-TAG STYLE AS SAM1V'S *
005191*                                 CUST/CUST2.  NO LOGIC CHANGED.  *
005200******************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.
006000     UPSI-0 IS DPC-DEBUG-SWITCH
006100         ON STATUS IS DPC-DEBUG-ON
006200         OFF STATUS IS DPC-DEBUG-OFF.
006300     CLASS VALID-FUNCTION-CLASS IS 'C', 'R', 'U', 'D', 'A'.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*
006800     SELECT ACCOUNT-FILE ASSIGN TO UT-S-ACCTMSTR
006900         ORGANIZATION IS RELATIVE
007000         ACCESS MODE IS DYNAMIC
007100         RELATIVE KEY IS WS-ACCT-RRN
007200         FILE STATUS IS WS-ACCTFILE-STATUS.
007300*
007400 DATA DIVISION.
007500*
007600 FILE SECTION.
007700*
007800 FD  ACCOUNT-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS ACCT-RECORD.
008200     COPY ACCTREC REPLACING ==:TAG:== BY ==ACCT==.
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600 01  FILE-STATUS-CODES.
008700     05  WS-ACCTFILE-STATUS            PIC X(02) VALUE SPACES.
008800         88  ACCTFILE-OK               VALUE '00'.
008900         88  ACCTFILE-NOTFND           VALUE '23'.
009000         88  ACCTFILE-DUPKEY           VALUE '22'.
009100         88  ACCTFILE-EOF              VALUE '10'.
009150     05  FILLER                        PIC X(01).
009200*
009225 77  WS-ACCT-RRN                       PIC 9(09) COMP VALUE 0.
009250*
009400 01  PROGRAM-INDICATOR-SWITCHES.
009500     05  WS-ACCTFILE-OPEN-SW           PIC X(03) VALUE 'NO '.
009600         88  ACCTFILE-IS-OPEN          VALUE 'YES'.
009700     05  WS-VALID-FUNCTION-SW          PIC X(03) VALUE 'YES'.
009800         88  FUNCTION-IS-VALID         VALUE 'YES'.
009900     05  WS-VALIDATION-OK-SW           PIC X(03) VALUE 'YES'.
010000         88  VALIDATION-PASSED         VALUE 'YES'.
010050     05  FILLER                        PIC X(01).
010100*
010200 01  WS-FUNCTION-COUNTS.
010300     05  WS-CREATE-CTR                 PIC S9(07) COMP-3 VALUE 0.
010400     05  WS-READ-CTR                   PIC S9(07) COMP-3 VALUE 0.
010500     05  WS-UPDATE-BAL-CTR             PIC S9(07) COMP-3 VALUE 0.
010600     05  WS-DEACTIVATE-CTR             PIC S9(07) COMP-3 VALUE 0.
010700     05  WS-REACTIVATE-CTR             PIC S9(07) COMP-3 VALUE 0.
010800     05  WS-REJECT-CTR                 PIC S9(07) COMP-3 VALUE 0.
010850     05  FILLER                        PIC X(01).
010900*
011000 01  WS-TODAYS-DATE.
011100     05  WS-TODAY-CCYY                 PIC 9(04).
011200     05  WS-TODAY-MM                   PIC 9(02).
011300     05  WS-TODAY-DD                   PIC 9(02).
011400 01  WS-TODAYS-DATE-R REDEFINES WS-TODAYS-DATE
011500                                       PIC 9(08).
011600*
011700 01  WS-ACCT-NUMBER-BUILD.
011800     05  WS-ACCT-NBR-PFX               PIC X(04) VALUE 'DDA-'.
011900     05  WS-ACCT-NBR-BODY               PIC 9(16).
011950     05  FILLER                        PIC X(01).
012000*
012100 LINKAGE SECTION.
012200*
012300 01  ACCT-FUNCTION-CDE                  PIC X(04).
012400     88  ACCT-FUNC-CREATE              VALUE 'CREA'.
012500     88  ACCT-FUNC-READ                VALUE 'READ'.
012600     88  ACCT-FUNC-UPDATE-BAL          VALUE 'UPDB'.
012700     88  ACCT-FUNC-DEACTIVATE          VALUE 'DEAC'.
012800     88  ACCT-FUNC-REACTIVATE          VALUE 'REAC'.
012900*
013000     COPY ACCTREC REPLACING ==:TAG:== BY ==ACCT2==.
013200*
013300 01  ACCT-RETURN-CDE                    PIC X(02).
013400     88  ACCT-RETURN-OK                VALUE '00'.
013500     88  ACCT-RETURN-REJECTED          VALUE '99'.
013600     88  ACCT-RETURN-NOT-FOUND         VALUE '23'.
013700 01  ACCT-MESSAGE                       PIC X(60).
013800*
013900 PROCEDURE DIVISION USING ACCT-FUNCTION-CDE, ACCT2-RECORD,
014000                          ACCT-RETURN-CDE, ACCT-MESSAGE.
014100*
014200 000-MAINLINE.
014300*
014400     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-TODAYS-DATE-R.
014500     MOVE SPACES TO ACCT-MESSAGE.
014600     MOVE '00' TO ACCT-RETURN-CDE.
014700     PERFORM 050-OPEN-ACCOUNT-FILE THRU 050-EXIT.
014800     IF ACCT-FUNCTION-CDE(1:1) IS NOT VALID-FUNCTION-CLASS
014900        MOVE 'NO ' TO WS-VALID-FUNCTION-SW
015000     ELSE
015100        MOVE 'YES' TO WS-VALID-FUNCTION-SW.
015200     IF FUNCTION-IS-VALID
015300        EVALUATE TRUE
015400           WHEN ACCT-FUNC-CREATE
015500              PERFORM 100-CREATE-ACCOUNT THRU 100-EXIT
015600           WHEN ACCT-FUNC-READ
015700              PERFORM 200-READ-ACCOUNT THRU 200-EXIT
015800           WHEN ACCT-FUNC-UPDATE-BAL
015900              PERFORM 300-UPDATE-BALANCE THRU 300-EXIT
016000           WHEN ACCT-FUNC-DEACTIVATE
016100              PERFORM 400-DEACTIVATE-ACCOUNT THRU 400-EXIT
016200           WHEN ACCT-FUNC-REACTIVATE
016300              PERFORM 500-REACTIVATE-ACCOUNT THRU 500-EXIT
016400           WHEN OTHER
016500              MOVE 'NO ' TO WS-VALID-FUNCTION-SW
016600        END-EVALUATE
016700     ELSE
016800        NEXT SENTENCE.
016900     IF NOT FUNCTION-IS-VALID
017000        MOVE '99' TO ACCT-RETURN-CDE
017100        MOVE 'UNKNOWN ACCOUNT SERVICE FUNCTION CODE'
017200                                  TO ACCT-MESSAGE
017300        ADD 1 TO WS-REJECT-CTR.
017400     PERFORM 900-CLOSE-ACCOUNT-FILE THRU 900-EXIT.
017500     GOBACK.
017600*
017700 050-OPEN-ACCOUNT-FILE.
017800*
017900     IF NOT ACCTFILE-IS-OPEN
018000        OPEN I-O ACCOUNT-FILE
018100        IF ACCTFILE-OK OR ACCTFILE-NOTFND
018200           MOVE 'YES' TO WS-ACCTFILE-OPEN-SW
018300        ELSE
018400           DISPLAY 'ACCTMSTR - OPEN FAILED, FILE STATUS = '
018500                    WS-ACCTFILE-STATUS
018600           MOVE '99' TO ACCT-RETURN-CDE
018700           MOVE 'ACCOUNT FILE OPEN FAILURE' TO ACCT-MESSAGE.
018800*
018900 050-EXIT.
019000     EXIT.
019100*
019200 100-CREATE-ACCOUNT.
019300*
019400*    ACCOUNT SERVICE RULE:  INITIAL BALANCE MUST BE >= 0,
019500*    ACCT-NUMBER IS GENERATED, CURRENCY DEFAULTS TO USD, AND
019600*    THE NEW ACCOUNT IS BORN ACTIVE.
019700*
019800     MOVE 'YES' TO WS-VALIDATION-OK-SW.
019900     IF ACCT2-BALANCE IS NEGATIVE
020000        MOVE 'NO ' TO WS-VALIDATION-OK-SW
020100        MOVE '99' TO ACCT-RETURN-CDE
020200        MOVE 'INITIAL BALANCE MUST BE ZERO OR GREATER'
020300                                  TO ACCT-MESSAGE
020400        ADD 1 TO WS-REJECT-CTR.
020500     IF VALIDATION-PASSED
020600        MOVE ACCT2-ID TO WS-ACCT-RRN
020700        MOVE ACCT2-ID TO WS-ACCT-NBR-BODY
020800        MOVE WS-ACCT-NBR-PFX TO ACCT2-NUMBER-BANK-PFX
020900        MOVE WS-ACCT-NBR-BODY TO ACCT2-NUMBER-BODY
021000        IF ACCT2-CURRENCY-CDE = SPACES
021100           MOVE 'USD' TO ACCT2-CURRENCY-CDE
021200        END-IF
021300        SET ACCT2-STATUS-ACTIVE TO TRUE
021400        MOVE WS-TODAYS-DATE-R TO ACCT2-OPEN-DTE
021500        MOVE WS-TODAYS-DATE-R TO ACCT2-LAST-ACTVY-DTE
021700        WRITE ACCT-RECORD FROM ACCT2-RECORD
021800           INVALID KEY
021900              MOVE 'NO ' TO WS-VALIDATION-OK-SW
022000              MOVE '99' TO ACCT-RETURN-CDE
022100              MOVE 'ACCOUNT ID ALREADY ON FILE'
022200                                  TO ACCT-MESSAGE
022300              ADD 1 TO WS-REJECT-CTR
022400           NOT INVALID KEY
022500              ADD 1 TO WS-CREATE-CTR
022600        END-WRITE.
022700*
022800 100-EXIT.
022900     EXIT.
023000*
023100 200-READ-ACCOUNT.
023200*
023300     MOVE ACCT2-ID TO WS-ACCT-RRN.
023400     READ ACCOUNT-FILE INTO ACCT2-RECORD
023500        INVALID KEY
023600           MOVE '23' TO ACCT-RETURN-CDE
023700           MOVE 'ACCOUNT NOT FOUND' TO ACCT-MESSAGE
023800           ADD 1 TO WS-REJECT-CTR
023900        NOT INVALID KEY
024000           ADD 1 TO WS-READ-CTR
024100     END-READ.
024200*
024300 200-EXIT.
024400     EXIT.
024500*
024600 300-UPDATE-BALANCE.
024700*
024800*    ACCOUNT SERVICE RULE:  NEW BALANCE MUST BE >= 0 AND THE
024900*    ACCOUNT MUST BE ACTIVE.  TXNPOST CALLS THIS FUNCTION AFTER
025000*    IT HAS ALREADY COMPUTED THE NEW BALANCE FOR A POSTED LEG.
025100*
025200     MOVE 'YES' TO WS-VALIDATION-OK-SW.
025300     MOVE ACCT2-ID TO WS-ACCT-RRN.
025400     READ ACCOUNT-FILE
025500        INVALID KEY
025600           MOVE 'NO ' TO WS-VALIDATION-OK-SW
025700           MOVE '23' TO ACCT-RETURN-CDE
025800           MOVE 'ACCOUNT NOT FOUND' TO ACCT-MESSAGE
025900           ADD 1 TO WS-REJECT-CTR
026000     END-READ.
026100     IF VALIDATION-PASSED
026200        IF NOT ACCT-STATUS-ACTIVE
026300           MOVE 'NO ' TO WS-VALIDATION-OK-SW
026400           MOVE '99' TO ACCT-RETURN-CDE
026500           MOVE 'ACCOUNT IS NOT ACTIVE' TO ACCT-MESSAGE
026600           ADD 1 TO WS-REJECT-CTR
026700        END-IF
026800     END-IF.
026900     IF VALIDATION-PASSED
027000        IF ACCT2-BALANCE IS NEGATIVE
027100           MOVE 'NO ' TO WS-VALIDATION-OK-SW
027200           MOVE '99' TO ACCT-RETURN-CDE
027300           MOVE 'NEW BALANCE MUST BE ZERO OR GREATER'
027400                                     TO ACCT-MESSAGE
027500           ADD 1 TO WS-REJECT-CTR
027600        END-IF
027700     END-IF.
027800     IF VALIDATION-PASSED
027900        MOVE ACCT2-BALANCE TO ACCT-BALANCE
028000        MOVE WS-TODAYS-DATE-R TO ACCT-LAST-ACTVY-DTE
028100        REWRITE ACCT-RECORD
028200           INVALID KEY
028300              MOVE '99' TO ACCT-RETURN-CDE
028400              MOVE 'ACCOUNT FILE REWRITE FAILED'
028500                                     TO ACCT-MESSAGE
028600              ADD 1 TO WS-REJECT-CTR
028700           NOT INVALID KEY
028800              ADD 1 TO WS-UPDATE-BAL-CTR
028900        END-REWRITE
029000     END-IF.
029100*
029200 300-EXIT.
029300     EXIT.
029400*
029500 400-DEACTIVATE-ACCOUNT.
029600*
029700*    ACCOUNT SERVICE RULE:  ACCOUNT MUST BE ACTIVE AND MUST
029800*    CARRY A ZERO BALANCE BEFORE IT MAY BE DEACTIVATED.
029900*
030000     MOVE 'YES' TO WS-VALIDATION-OK-SW.
030100     MOVE ACCT2-ID TO WS-ACCT-RRN.
030200     READ ACCOUNT-FILE
030300        INVALID KEY
030400           MOVE 'NO ' TO WS-VALIDATION-OK-SW
030500           MOVE '23' TO ACCT-RETURN-CDE
030600           MOVE 'ACCOUNT NOT FOUND' TO ACCT-MESSAGE
030700           ADD 1 TO WS-REJECT-CTR
030800     END-READ.
030900     IF VALIDATION-PASSED
031000        IF NOT ACCT-STATUS-ACTIVE
031100           MOVE 'NO ' TO WS-VALIDATION-OK-SW
031200           MOVE '99' TO ACCT-RETURN-CDE
031300           MOVE 'ACCOUNT IS NOT ACTIVE' TO ACCT-MESSAGE
031400           ADD 1 TO WS-REJECT-CTR
031500        END-IF
031600     END-IF.
031700     IF VALIDATION-PASSED
031800        IF ACCT-BALANCE IS NOT EQUAL TO ZERO
031900           MOVE 'NO ' TO WS-VALIDATION-OK-SW
032000           MOVE '99' TO ACCT-RETURN-CDE
032100           MOVE 'BALANCE MUST BE ZERO TO DEACTIVATE'
032200                                     TO ACCT-MESSAGE
032300           ADD 1 TO WS-REJECT-CTR
032400        END-IF
032500     END-IF.
032600     IF VALIDATION-PASSED
032700        SET ACCT-STATUS-INACTIVE TO TRUE
032800        MOVE WS-TODAYS-DATE-R TO ACCT-LAST-ACTVY-DTE
032900        REWRITE ACCT-RECORD
033000           INVALID KEY
033100              MOVE '99' TO ACCT-RETURN-CDE
033200              MOVE 'ACCOUNT FILE REWRITE FAILED'
033300                                     TO ACCT-MESSAGE
033400              ADD 1 TO WS-REJECT-CTR
033500           NOT INVALID KEY
033600              ADD 1 TO WS-DEACTIVATE-CTR
033700        END-REWRITE
033800     END-IF.
033900     IF VALIDATION-PASSED
034000        MOVE ACCT-RECORD TO ACCT2-RECORD.
034100*
034200 400-EXIT.
034300     EXIT.
034400*
034500 500-REACTIVATE-ACCOUNT.
034600*
034700*    ACCOUNT SERVICE RULE:  ACCOUNT MUST NOT ALREADY BE ACTIVE.
034800*
034900     MOVE 'YES' TO WS-VALIDATION-OK-SW.
035000     MOVE ACCT2-ID TO WS-ACCT-RRN.
035100     READ ACCOUNT-FILE
035200        INVALID KEY
035300           MOVE 'NO ' TO WS-VALIDATION-OK-SW
035400           MOVE '23' TO ACCT-RETURN-CDE
035500           MOVE 'ACCOUNT NOT FOUND' TO ACCT-MESSAGE
035600           ADD 1 TO WS-REJECT-CTR
035700     END-READ.
035800     IF VALIDATION-PASSED
035900        IF ACCT-STATUS-ACTIVE
036000           MOVE 'NO ' TO WS-VALIDATION-OK-SW
036100           MOVE '99' TO ACCT-RETURN-CDE
036200           MOVE 'ACCOUNT IS ALREADY ACTIVE' TO ACCT-MESSAGE
036300           ADD 1 TO WS-REJECT-CTR
036400        END-IF
036500     END-IF.
036600     IF VALIDATION-PASSED
036700        SET ACCT-STATUS-ACTIVE TO TRUE
036800        MOVE WS-TODAYS-DATE-R TO ACCT-LAST-ACTVY-DTE
036900        REWRITE ACCT-RECORD
037000           INVALID KEY
037100              MOVE '99' TO ACCT-RETURN-CDE
037200              MOVE 'ACCOUNT FILE REWRITE FAILED'
037300                                     TO ACCT-MESSAGE
037400              ADD 1 TO WS-REJECT-CTR
037500           NOT INVALID KEY
037600              ADD 1 TO WS-REACTIVATE-CTR
037700        END-REWRITE
037800     END-IF.
037900     IF VALIDATION-PASSED
038000        MOVE ACCT-RECORD TO ACCT2-RECORD.
038100*
038200 500-EXIT.
038300     EXIT.
038400*
038500 900-CLOSE-ACCOUNT-FILE.
038600*
038700     IF ACCTFILE-IS-OPEN
038800        CLOSE ACCOUNT-FILE
038900        MOVE 'NO ' TO WS-ACCTFILE-OPEN-SW.
039000*
039100 900-EXIT.
039200     EXIT.
