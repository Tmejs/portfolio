000100*---------------------------------------------------------------*
000200*                                                                *
000300*    ANLYOUT   -  ACCOUNT ANALYTICS SUMMARY OUTPUT RECORD        *
000400*    (C) COPYRIGHT COBOL DEV CENTER 1988.  ALL RIGHTS RESERVED.  *
000500*                                                                *
000600*---------------------------------------------------------------*
000700*    DESCRIPTION.                                                *
000800*      ONE ENTRY PER ACCOUNT PROCESSED BY ACCTANLY, WRITTEN TO   *
000900*      THE ANALYTICS-OUTPUT-FILE AT THE ACCOUNT-ID CONTROL       *
001000*      BREAK.  CARRIES THE SAME TOTALS THAT DRIVE THE PRINTED    *
001100*      ACCOUNT ANALYTICS SUMMARY REPORT.                         *
001200*---------------------------------------------------------------*
001300*    AMENDMENT HISTORY.                                          *
001400*                                                                *
001500*      DATE      INIT  TICKET     DESCRIPTION                    *
001600*    --------    ----  ------     -----------------------------  *
001700*    04/18/90    DWS   DPC-0151   ORIGINAL LAYOUT.                *
001800*    07/11/91    JLS   DPC-0205   ADDED VOLATILITY-SCORE AND      *
001900*                                 SPENDING-PATTERN AFTER THE      *
002000*                                 SECOND-PASS STD-DEV CALC WAS    *
002100*                                 ADDED TO THE RUN.               *
002200*    09/23/03    KAB   DPC-0345   ADDED PRIMARY-CATEGORY.         *
002300*---------------------------------------------------------------*
002400 01  ANLY-OUT-RECORD.
002500     05  ANLYO-ACCOUNT-ID              PIC X(40).
002600     05  ANLYO-TOTAL-BALANCE           PIC S9(15)V99.
002700     05  ANLYO-TOTAL-INCOME            PIC S9(15)V99.
002800     05  ANLYO-TOTAL-EXPENSES          PIC S9(15)V99.
002900     05  ANLYO-TRANSACTION-COUNT       PIC 9(09).
003000     05  ANLYO-DEPOSIT-COUNT           PIC 9(09).
003100     05  ANLYO-WITHDRAWAL-COUNT        PIC 9(09).
003200     05  ANLYO-AVG-TRANSACTION-AMT     PIC S9(13)V99.
003300     05  ANLYO-LARGEST-DEPOSIT         PIC S9(15)V99.
003400     05  ANLYO-LARGEST-WITHDRAWAL      PIC S9(15)V99.
003500     05  ANLYO-FIRST-TXN-DTE           PIC 9(08).
003600     05  ANLYO-LAST-TXN-DTE            PIC 9(08).
003700     05  ANLYO-VOLATILITY-SCORE        PIC S9(13)V99.
003800     05  ANLYO-SPENDING-PATTERN        PIC X(12).
003900         88  ANLYO-PATTERN-INACTIVE    VALUE 'INACTIVE    '.
004000         88  ANLYO-PATTERN-EXPENSE     VALUE 'EXPENSE_ONLY'.
004100         88  ANLYO-PATTERN-CONSERV     VALUE 'CONSERVATIVE'.
004200         88  ANLYO-PATTERN-MODERATE    VALUE 'MODERATE    '.
004300         88  ANLYO-PATTERN-AGGRESS     VALUE 'AGGRESSIVE  '.
004400     05  ANLYO-PRIMARY-CATEGORY        PIC X(30).
004500     05  FILLER                        PIC X(30).
