000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TXNPOST.
000300 AUTHOR.        J L SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03/04/1988.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*    TXNPOST   -  TRANSACTION SERVICE (DAILY POSTING ENGINE)     *
001200*    (C) COPYRIGHT COBOL DEV CENTER 1988.  ALL RIGHTS RESERVED.  *
001300*                                                                *
001400******************************************************************
001500*    DESCRIPTION.                                                *
001600*                                                                *
001700*      DRIVES THE DAILY POSTING RUN.  READS ONE TRANSACTION      *
001800*      REQUEST AT A TIME FROM TRANSACTION-REQUEST-FILE AND       *
001900*      POSTS IT AGAINST THE ACCOUNT MASTER BY CALLING ACCTMSTR.  *
002000*      A DEPOSIT OR WITHDRAWAL REQUEST IS ONE LEG; A TRANSFER     *
002100*      REQUEST IS A WITHDRAWAL LEG AGAINST THE FROM-ACCOUNT       *
002200*      FOLLOWED BY A DEPOSIT LEG AGAINST THE TO-ACCOUNT, BOTH     *
002300*      RUN THROUGH THE SAME ONE-LEG PARAGRAPH.  EVERY SUCCESSFUL  *
002400*      LEG IS WRITTEN TO THE APPEND-ONLY TRANSACTION-FILE.        *
002500*                                                                *
002600******************************************************************
002700*    AMENDMENT HISTORY.                                          *
002800*                                                                *
002900*      DATE      INIT  TICKET     DESCRIPTION                    *
003000*    --------    ----  ------     -----------------------------  *
003100*    03/04/88    JLS   DPC-0042   ORIGINAL PROGRAM -- DEPOSIT AND *
003200*                                 WITHDRAWAL ONLY.                *
003300*    11/14/89    DWS   DPC-0119   ADDED TRANSFER REQUESTS -- ONE  *
003400*                                 WITHDRAWAL LEG PLUS ONE DEPOSIT *
003500*                                 LEG THROUGH 200-POST-ONE-LEG.   *
003600*    07/11/91    JLS   DPC-0204   STAMP BALANCE-BEFORE/AFTER ON   *
003700*                                 EVERY LEDGER RECORD.            *
003800*    02/17/99    RTM   DPC-Y2K01  Y2K REVIEW -- POSTING DATE IS   *
003900*                                 ALREADY CCYYMMDD.  NO CHANGE.   *
004000*    09/23/03    KAB   DPC-0344   REFERENCE NUMBER NOW BUILT FROM *
004100*                                 CCYYMMDD-SEQ INSTEAD OF THE RAW *
004200*                                 SEQUENCE NUMBER ALONE.          *
004210*    04/02/08    TLW   DPC-0398   200-POST-ONE-LEG NOW REJECTS A  *
004220*                                 LEG WHOSE LEDGER-TYPE CODE DOES *
004230*                                 NOT START WITH D/W/T.  MOVED    *
004240*                                 WS-ACCT-FUNCTION-CDE TO A       *
004250*                                 STANDALONE 77-LEVEL.            *
004260*    06/19/08    TLW   DPC-0402   200-POST-ONE-LEG WAS COUNTING   *
004270*                                 ONE LEG TWICE IN WS-REJECTED-CTR*
004280*                                 WHEN IT FAILED BOTH THE LEDGER- *
004290*                                 TYPE CHECK AND THE AMOUNT CHECK.*
004291*                                 THE AMOUNT CHECK NOW TESTS      *
004292*                                 LEG-VALIDATION-PASSED FIRST.    *
004300******************************************************************
004400*
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.
005100     UPSI-0 IS DPC-DEBUG-SWITCH
005200         ON STATUS IS DPC-DEBUG-ON
005300         OFF STATUS IS DPC-DEBUG-OFF.
005400     CLASS VALID-LEDGER-CLASS IS 'D', 'W', 'T'.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*
005900     SELECT TRANSACTION-REQUEST-FILE ASSIGN TO UT-S-TXNREQIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-REQFILE-STATUS.
006200*
006300     SELECT TRANSACTION-FILE ASSIGN TO UT-S-TXNLEDGR
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-TXNFILE-STATUS.
006600*
006700 DATA DIVISION.
006800*
006900 FILE SECTION.
007000*
007100 FD  TRANSACTION-REQUEST-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS TXN-REQUEST-RECORD.
007500     COPY TXNREQ.
007600*
007700 FD  TRANSACTION-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS TXN-LEDGER-RECORD.
008100     COPY TXNREC.
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01  FILE-STATUS-CODES.
008600     05  WS-REQFILE-STATUS             PIC X(02) VALUE SPACES.
008700         88  REQFILE-OK                VALUE '00'.
008800         88  REQFILE-EOF               VALUE '10'.
008900     05  WS-TXNFILE-STATUS             PIC X(02) VALUE SPACES.
009000         88  TXNFILE-OK                VALUE '00'.
009050     05  FILLER                        PIC X(01).
009100*
009200 01  PROGRAM-INDICATOR-SWITCHES.
009300     05  WS-MORE-REQUESTS-SW           PIC X(03) VALUE 'YES'.
009400         88  MORE-REQUESTS             VALUE 'YES'.
009500     05  WS-LEG-VALIDATION-SW          PIC X(03) VALUE 'YES'.
009600         88  LEG-VALIDATION-PASSED     VALUE 'YES'.
009700     05  WS-XFER-VALIDATION-SW         PIC X(03) VALUE 'YES'.
009800         88  XFER-VALIDATION-PASSED    VALUE 'YES'.
009850     05  FILLER                        PIC X(01).
009900*
010000 01  WS-RUN-TOTALS.
010100     05  WS-REQUEST-CTR                PIC S9(07) COMP-3 VALUE 0.
010200     05  WS-POSTED-CTR                 PIC S9(07) COMP-3 VALUE 0.
010300     05  WS-REJECTED-CTR               PIC S9(07) COMP-3 VALUE 0.
010400     05  WS-SEQ-NBR                    PIC S9(07) COMP-3 VALUE 0.
010450     05  FILLER                        PIC X(01).
010500*
010600 01  WS-TODAYS-DATE.
010700     05  WS-TODAY-CCYY                 PIC 9(04).
010800     05  WS-TODAY-MM                   PIC 9(02).
010900     05  WS-TODAY-DD                   PIC 9(02).
011000 01  WS-TODAYS-DATE-R REDEFINES WS-TODAYS-DATE
011100                                       PIC 9(08).
011200*
011300 01  WS-CURRENT-LEG.
011400     05  WS-LEG-ACCOUNT-ID             PIC 9(09).
011500     05  WS-LEG-TYPE-CDE               PIC X(01).
011600         88  WS-LEG-IS-DEPOSIT         VALUE 'D'.
011700         88  WS-LEG-IS-WITHDRAWAL      VALUE 'W'.
011800     05  WS-LEG-AMOUNT                 PIC S9(17)V99.
011900     05  WS-LEG-DESCRIPTION            PIC X(500).
012000     05  WS-LEG-LEDGER-TYPE-CDE        PIC X(12) VALUE SPACES.
012100     05  WS-LEG-BALANCE-BEFORE         PIC S9(17)V99.
012200     05  WS-LEG-BALANCE-AFTER         PIC S9(17)V99.
012250     05  FILLER                        PIC X(10).
012300*
012400 01  WS-REFERENCE-NUMBER-BUILD.
012500     05  WS-REFNBR-DATE                PIC 9(08).
012600     05  WS-REFNBR-DASH1               PIC X(01) VALUE '-'.
012700     05  WS-REFNBR-SEQ                 PIC 9(07).
012800     05  WS-REFNBR-DASH2  REDEFINES WS-REFNBR-SEQ
012900                                       PIC X(07).
012950     05  FILLER                        PIC X(05).
013000*
013100     COPY ACCTREC REPLACING ==:TAG:== BY ==WSACCT==.
013300*
013400 77  WS-ACCT-FUNCTION-CDE               PIC X(04).
013500 01  WS-ACCT-RETURN-CDE                 PIC X(02).
013600     88  WS-ACCT-CALL-OK               VALUE '00'.
013700 01  WS-ACCT-MESSAGE                    PIC X(60).
013800*
013900 PROCEDURE DIVISION.
014000*
014100 000-MAINLINE.
014200*
014300     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-TODAYS-DATE-R.
014400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014500     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT
014600        UNTIL NOT MORE-REQUESTS.
014700     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
014800     PERFORM 950-DISPLAY-RUN-TOTALS THRU 950-EXIT.
014900     GOBACK.
015000*
015100 100-PROCESS-ONE-REQUEST.
015200*
015300     READ TRANSACTION-REQUEST-FILE
015400        AT END
015500           MOVE 'NO ' TO WS-MORE-REQUESTS-SW
015600        NOT AT END
015700           ADD 1 TO WS-REQUEST-CTR
015800           EVALUATE TRUE
015900              WHEN REQ-IS-DEPOSIT
016000                 PERFORM 110-POST-DEPOSIT THRU 110-EXIT
016100              WHEN REQ-IS-WITHDRAWAL
016200                 PERFORM 120-POST-WITHDRAWAL THRU 120-EXIT
016300              WHEN REQ-IS-TRANSFER
016400                 PERFORM 130-POST-TRANSFER THRU 130-EXIT
016500              WHEN OTHER
016600                 DISPLAY 'TXNPOST - UNKNOWN REQUEST FUNCTION '
016700                          REQ-FUNCTION-CDE
016800                 ADD 1 TO WS-REJECTED-CTR
016900           END-EVALUATE
017000     END-READ.
017100*
017200 100-EXIT.
017300     EXIT.
017400*
017500 110-POST-DEPOSIT.
017600*
017700*    TRANSACTION SERVICE RULE:  AMOUNT MUST BE > 0.  A SIMPLE
017800*    DEPOSIT NEEDS NO UP-FRONT TRANSFER-STYLE VALIDATION -- THE
017900*    ONE-LEG PARAGRAPH CARRIES THE ACTIVE/AMOUNT/BALANCE CHECKS.
018000*
018100     MOVE REQ-FROM-ACCT-ID     TO WS-LEG-ACCOUNT-ID.
018200     SET WS-LEG-IS-DEPOSIT     TO TRUE.
018300     MOVE REQ-AMOUNT           TO WS-LEG-AMOUNT.
018400     MOVE REQ-DESCRIPTION      TO WS-LEG-DESCRIPTION.
018500     PERFORM 200-POST-ONE-LEG THRU 200-EXIT.
018600*
018700 110-EXIT.
018800     EXIT.
018900*
019000 120-POST-WITHDRAWAL.
019100*
019200     MOVE REQ-FROM-ACCT-ID     TO WS-LEG-ACCOUNT-ID.
019300     SET WS-LEG-IS-WITHDRAWAL TO TRUE.
019400     MOVE REQ-AMOUNT           TO WS-LEG-AMOUNT.
019500     MOVE REQ-DESCRIPTION      TO WS-LEG-DESCRIPTION.
019600     PERFORM 200-POST-ONE-LEG THRU 200-EXIT.
019700*
019800 120-EXIT.
019900     EXIT.
020000*
020100 130-POST-TRANSFER.
020200*
020300*    TRANSACTION SERVICE RULE:  SOURCE AND DESTINATION ACCOUNTS
020400*    MUST DIFFER, THE AMOUNT MUST BE POSITIVE, AND BOTH ACCOUNTS
020500*    MUST BE ACTIVE, OR THE WHOLE TRANSFER IS REJECTED BEFORE
020600*    EITHER LEG IS POSTED.
020700*
020800     MOVE 'YES' TO WS-XFER-VALIDATION-SW.
020900     IF REQ-FROM-ACCT-ID = REQ-TO-ACCT-ID
021000        MOVE 'NO ' TO WS-XFER-VALIDATION-SW
021100        DISPLAY 'TXNPOST - TRANSFER REJECTED, SAME ACCOUNT '
021200                 REQ-FROM-ACCT-ID
021300        ADD 1 TO WS-REJECTED-CTR
021400     END-IF.
021500     IF XFER-VALIDATION-PASSED
021600        IF REQ-AMOUNT IS NOT POSITIVE
021700           MOVE 'NO ' TO WS-XFER-VALIDATION-SW
021800           DISPLAY 'TXNPOST - TRANSFER REJECTED, AMOUNT NOT '
021900                    'POSITIVE'
022000           ADD 1 TO WS-REJECTED-CTR
022100        END-IF
022200     END-IF.
022300     IF XFER-VALIDATION-PASSED
022400        MOVE REQ-FROM-ACCT-ID TO WSACCT-ID
022500        MOVE 'READ' TO WS-ACCT-FUNCTION-CDE
022600        PERFORM 700-CALL-ACCTMSTR THRU 700-EXIT
022700        IF NOT WS-ACCT-CALL-OK OR NOT WSACCT-STATUS-ACTIVE
022800           MOVE 'NO ' TO WS-XFER-VALIDATION-SW
022900           DISPLAY 'TXNPOST - TRANSFER REJECTED, FROM-ACCOUNT '
023000                    'NOT ACTIVE ' REQ-FROM-ACCT-ID
023100           ADD 1 TO WS-REJECTED-CTR
023200        END-IF
023300     END-IF.
023400     IF XFER-VALIDATION-PASSED
023500        MOVE REQ-TO-ACCT-ID TO WSACCT-ID
023600        MOVE 'READ' TO WS-ACCT-FUNCTION-CDE
023700        PERFORM 700-CALL-ACCTMSTR THRU 700-EXIT
023800        IF NOT WS-ACCT-CALL-OK OR NOT WSACCT-STATUS-ACTIVE
023900           MOVE 'NO ' TO WS-XFER-VALIDATION-SW
024000           DISPLAY 'TXNPOST - TRANSFER REJECTED, TO-ACCOUNT '
024100                    'NOT ACTIVE ' REQ-TO-ACCT-ID
024200           ADD 1 TO WS-REJECTED-CTR
024300        END-IF
024400     END-IF.
024500     IF XFER-VALIDATION-PASSED
024600        MOVE REQ-FROM-ACCT-ID     TO WS-LEG-ACCOUNT-ID
024700        SET WS-LEG-IS-WITHDRAWAL  TO TRUE
024800        MOVE REQ-AMOUNT           TO WS-LEG-AMOUNT
024900        MOVE REQ-DESCRIPTION      TO WS-LEG-DESCRIPTION
025000        MOVE 'TRANSFER_OUT' TO WS-LEG-LEDGER-TYPE-CDE
025100        PERFORM 200-POST-ONE-LEG THRU 200-EXIT
025200        IF LEG-VALIDATION-PASSED
025300           MOVE REQ-TO-ACCT-ID       TO WS-LEG-ACCOUNT-ID
025400           SET WS-LEG-IS-DEPOSIT     TO TRUE
025500           MOVE REQ-AMOUNT           TO WS-LEG-AMOUNT
025600           MOVE REQ-DESCRIPTION      TO WS-LEG-DESCRIPTION
025700           MOVE 'TRANSFER_IN ' TO WS-LEG-LEDGER-TYPE-CDE
025800           PERFORM 200-POST-ONE-LEG THRU 200-EXIT
025900        END-IF
026000     END-IF.
026100*
026200 130-EXIT.
026300     EXIT.
026400*
026500 200-POST-ONE-LEG.
026600*
026700*    ONE POSTED LEG, SHARED BY DEPOSIT, WITHDRAWAL, AND BOTH
026800*    HALVES OF A TRANSFER.  WS-LEG-LEDGER-TYPE-CDE IS ALREADY SET
026900*    BY THE CALLER FOR A TRANSFER LEG; A PLAIN DEPOSIT OR
027000*    WITHDRAWAL DERIVES ITS OWN LEDGER TYPE CODE HERE.
027100*
027200     MOVE 'YES' TO WS-LEG-VALIDATION-SW.
027300     IF WS-LEG-LEDGER-TYPE-CDE = SPACES
027400        IF WS-LEG-IS-DEPOSIT
027450           MOVE 'DEPOSIT     ' TO WS-LEG-LEDGER-TYPE-CDE
027480        ELSE
027600           MOVE 'WITHDRAWAL  ' TO WS-LEG-LEDGER-TYPE-CDE
027700        END-IF
027800     END-IF.
027820     IF WS-LEG-LEDGER-TYPE-CDE (1:1) IS NOT VALID-LEDGER-CLASS
027840        MOVE 'NO ' TO WS-LEG-VALIDATION-SW
027860        DISPLAY 'TXNPOST - LEG REJECTED, BAD LEDGER TYPE CODE '
027880                 WS-LEG-LEDGER-TYPE-CDE
027890        ADD 1 TO WS-REJECTED-CTR
027895     END-IF.
027900     IF LEG-VALIDATION-PASSED AND WS-LEG-AMOUNT IS NOT POSITIVE
028000        MOVE 'NO ' TO WS-LEG-VALIDATION-SW
028100        DISPLAY 'TXNPOST - LEG REJECTED, AMOUNT NOT POSITIVE '
028200                 WS-LEG-ACCOUNT-ID
028300        ADD 1 TO WS-REJECTED-CTR
028400     END-IF.
028500     IF LEG-VALIDATION-PASSED
028600        MOVE WS-LEG-ACCOUNT-ID TO WSACCT-ID
028700        MOVE 'READ' TO WS-ACCT-FUNCTION-CDE
028800        PERFORM 700-CALL-ACCTMSTR THRU 700-EXIT
028900        IF NOT WS-ACCT-CALL-OK
029000           MOVE 'NO ' TO WS-LEG-VALIDATION-SW
029100           DISPLAY 'TXNPOST - LEG REJECTED, ACCOUNT NOT FOUND '
029200                    WS-LEG-ACCOUNT-ID
029300           ADD 1 TO WS-REJECTED-CTR
029400        ELSE
029500           IF NOT WSACCT-STATUS-ACTIVE
029600              MOVE 'NO ' TO WS-LEG-VALIDATION-SW
029700              DISPLAY 'TXNPOST - LEG REJECTED, ACCOUNT NOT '
029800                       'ACTIVE ' WS-LEG-ACCOUNT-ID
029900              ADD 1 TO WS-REJECTED-CTR
030000           END-IF
030100        END-IF
030200     END-IF.
030300     IF LEG-VALIDATION-PASSED
030400        MOVE WSACCT-BALANCE TO WS-LEG-BALANCE-BEFORE
030500        IF WS-LEG-IS-DEPOSIT
030600           ADD WS-LEG-AMOUNT TO WSACCT-BALANCE
030700        ELSE
030800           SUBTRACT WS-LEG-AMOUNT FROM WSACCT-BALANCE
030900        END-IF
031000        MOVE WSACCT-BALANCE TO WS-LEG-BALANCE-AFTER
031100        IF WS-LEG-IS-WITHDRAWAL AND WSACCT-BALANCE IS NEGATIVE
031200           MOVE 'NO ' TO WS-LEG-VALIDATION-SW
031300           DISPLAY 'TXNPOST - LEG REJECTED, INSUFFICIENT FUNDS '
031400                    WS-LEG-ACCOUNT-ID
031500           ADD 1 TO WS-REJECTED-CTR
031600        END-IF
031700     END-IF.
031800     IF LEG-VALIDATION-PASSED
031900        PERFORM 600-BUILD-REFERENCE-NUMBER THRU 600-EXIT
032000        MOVE WS-REFERENCE-NUMBER-BUILD  TO TXN-REFERENCE-NBR
032100        MOVE WS-LEG-LEDGER-TYPE-CDE     TO TXN-TYPE-CDE
032200        MOVE WS-LEG-AMOUNT              TO TXN-AMOUNT
032300        MOVE WS-LEG-DESCRIPTION         TO TXN-DESCRIPTION
032400        MOVE WS-LEG-BALANCE-BEFORE      TO TXN-BALANCE-BEFORE
032500        MOVE WS-LEG-BALANCE-AFTER       TO TXN-BALANCE-AFTER
032600        MOVE WS-LEG-ACCOUNT-ID          TO TXN-ACCOUNT-ID
032700        MOVE WS-TODAYS-DATE-R           TO TXN-POSTED-DTE
032800        WRITE TXN-LEDGER-RECORD
033100        MOVE 'UPDB' TO WS-ACCT-FUNCTION-CDE
033200        PERFORM 700-CALL-ACCTMSTR THRU 700-EXIT
033300        IF WS-ACCT-CALL-OK
033400           ADD 1 TO WS-POSTED-CTR
033500        ELSE
033600           DISPLAY 'TXNPOST - BALANCE UPDATE FAILED '
033700                    WS-LEG-ACCOUNT-ID ' ' WS-ACCT-MESSAGE
033800           ADD 1 TO WS-REJECTED-CTR
033900        END-IF
034000     END-IF.
034100     MOVE SPACES TO WS-LEG-LEDGER-TYPE-CDE.
034200*
034300 200-EXIT.
034400     EXIT.
034500*
034600 600-BUILD-REFERENCE-NUMBER.
034700*
034800     ADD 1 TO WS-SEQ-NBR.
034900     MOVE WS-TODAYS-DATE-R TO WS-REFNBR-DATE.
035000     MOVE WS-SEQ-NBR       TO WS-REFNBR-SEQ.
035100*
035200 600-EXIT.
035300     EXIT.
035400*
035500 700-CALL-ACCTMSTR.
035600*
035700     MOVE SPACES TO WS-ACCT-MESSAGE.
035800     MOVE '00'   TO WS-ACCT-RETURN-CDE.
035900     CALL 'ACCTMSTR' USING WS-ACCT-FUNCTION-CDE, WSACCT-RECORD,
036000                           WS-ACCT-RETURN-CDE, WS-ACCT-MESSAGE.
036100*
036200 700-EXIT.
036300     EXIT.
036400*
036500 800-OPEN-FILES.
036600*
036700     OPEN INPUT  TRANSACTION-REQUEST-FILE.
036800     OPEN EXTEND TRANSACTION-FILE.
036900     IF NOT REQFILE-OK
037000        DISPLAY 'TXNPOST - REQUEST FILE OPEN FAILED, STATUS = '
037100                 WS-REQFILE-STATUS
037200        MOVE 'NO ' TO WS-MORE-REQUESTS-SW
037300     END-IF.
037400*
037500 800-EXIT.
037600     EXIT.
037700*
037800 900-CLOSE-FILES.
037900*
038000     CLOSE TRANSACTION-REQUEST-FILE.
038100     CLOSE TRANSACTION-FILE.
038200*
038300 900-EXIT.
038400     EXIT.
038500*
038600 950-DISPLAY-RUN-TOTALS.
038700*
038800     DISPLAY 'TXNPOST - REQUESTS READ ....... ' WS-REQUEST-CTR.
038900     DISPLAY 'TXNPOST - LEGS POSTED ......... ' WS-POSTED-CTR.
039000     DISPLAY 'TXNPOST - LEGS REJECTED ....... ' WS-REJECTED-CTR.
039100*
039200 950-EXIT.
039300     EXIT.
